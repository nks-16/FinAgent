000100******************************************************************        
000200*                                                                *        
000300*  COPYBOOK: V3EC003                                             *        
000400*                                                                *        
000500*  APLICACION: V3 - ASESORIA Y SIMULACION DE INVERSIONES         *        
000600*                                                                *        
000700*  DESCRIPCION: LAYOUT DEL REGISTRO SIMULATION-REQUEST, UNICA    *        
000800*               SOLICITUD DE PROYECCION DE CRECIMIENTO QUE       *        
000900*               PROCESA V31C01Z POR CORRIDA.                     *        
001000*                                                                *        
001100*  USADO POR  : V31C01Z.                                         *        
001200*                                                                *        
001300******************************************************************        
001400*        L O G    D E   M O D I F I C A C I O N E S              *        
001500******************************************************************        
001600*  FECHA      PROGRAMADOR   TICKET     DESCRIPCION               *        
001700*----------   -----------   --------   ------------------------ *         
001800*  14/03/1991  J.FACTORIA    FA-0002    VERSION ORIGINAL.        *        
001900*  19/05/1995  M.OQUENDO     FA-0077    SE AGREGO SR-ASSET-ALLOC-*        
002000*                                       COUNT PARA EVITAR        *        
002100*                                       DEPENDER DE OCCURS       *        
002200*                                       VARIABLE EN ARCHIVO      *        
002300*                                       PLANO.                   *        
002400*  11/12/1998  R.TOVAR       FA-0151    REVISION Y2K: SIN CAMPOS *        
002500*                                       DE FECHA EN ESTE LAYOUT. *        
002600*  07/02/2001  C.PRIETO      FA-0177    SE DOCUMENTARON LOS      *        
002700*                                       VALORES POR DEFECTO DE   *        
002800*                                       INFLACION Y REBALANCEO.  *        
002900******************************************************************        
003000*                                                                         
003100*  REGLA DE NEGOCIO: SR-ASSET-ALLOCATIONS SE RESERVA CON 7                
003200*  OCURRENCIAS FIJAS (EL MAXIMO QUE ADMITE EL MODELO); SR-ASSET-          
003300*  ALLOC-COUNT INDICA CUANTAS OCURRENCIAS TRAE LA SOLICITUD. LOS          
003400*  PORCENTAJES DE LAS OCURRENCIAS EN USO DEBEN SUMAR 100,00 CON           
003500*  TOLERANCIA DE 0,01 (VALIDADO EN V31C01Z, PARRAFO 2110).                
003600*  SR-INCLUDE-INFLATION Y SR-INCLUDE-REBALANCING SON 'Y'/'N'; SI          
003700*  VIENEN EN ESPACIOS SE ASUME 'Y'. SR-INFLATION-RATE EN CERO SE          
003800*  ASUME 3,00 Y SR-REBAL-FREQ-MONTHS EN CERO SE ASUME 12.                 
003900*                                                                         
004000 01  SIMULATION-REQUEST-REC.                                              
004100     05  SR-INITIAL-INVESTMENT        PIC 9(09)V99.                       
004200     05  SR-MONTHLY-CONTRIBUTION      PIC 9(07)V99.                       
004300     05  SR-TIME-HORIZON-YEARS        PIC 9(03).                          
004400     05  SR-ASSET-ALLOC-COUNT         PIC 9(01).                          
004500     05  SR-ASSET-ALLOCATIONS OCCURS 7 TIMES.                             
004600         10  SR-ASSET-NAME            PIC X(13).                          
004700         10  SR-ALLOCATION-PCT        PIC 9(03)V99.                       
004800     05  SR-INCLUDE-INFLATION         PIC X(01).                          
004900     05  SR-INFLATION-RATE            PIC 9(02)V99.                       
005000     05  SR-INCLUDE-REBALANCING       PIC X(01).                          
005100     05  SR-REBAL-FREQ-MONTHS         PIC 9(03).                          
005200     05  SR-SIMULATION-MODE           PIC X(11).                          
005300     05  FILLER                       PIC X(30).                          
