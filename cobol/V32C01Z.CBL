000100******************************************************************        
000200*                                                                *        
000300*  PROGRAMA: V32C01Z                                             *        
000400*                                                                *        
000500*  FECHA CREACION: 14/03/1991                                    *        
000600*                                                                *        
000700*  AUTOR: R. TOVAR                                               *        
000800*                                                                *        
000900*  APLICACION: V3 - ASESORIA Y SIMULACION DE INVERSIONES         *        
001000*                                                                *        
001100*  DESCRIPCION: DRIVER BATCH DEL RISKASSESSMENTSERVICE. LEE UN   *        
001200*               PERFIL DE INVERSIONISTA POR REGISTRO DEL ARCHIVO *        
001300*               INVESTOR-PROFILE-IN, INVOCA LA SUBRUTINA DE      *        
001400*               PONDERACION DE RIESGO (V32C01S) Y ESCRIBE EL     *        
001500*               RESULTADO EN RISK-PROFILE-OUT, UN REGISTRO POR   *        
001600*               INVERSIONISTA.                                   *        
001700*                                                                *        
001800******************************************************************        
001900*                                                                *        
002000*         I D E N T I F I C A T I O N   D I V I S I O N          *        
002100*                                                                *        
002200******************************************************************        
002300 IDENTIFICATION DIVISION.                                                 
002400*                                                                         
002500 PROGRAM-ID.   V32C01Z.                                                   
002600 AUTHOR.       R. TOVAR.                                                  
002700 INSTALLATION. FACTORIA - DEPTO DE SISTEMAS.                              
002800 DATE-WRITTEN. 14/03/1991.                                                
002900 DATE-COMPILED.                                                           
003000 SECURITY.     USO INTERNO - APLICACION V3.                               
003100******************************************************************        
003200*        L O G    D E   M O D I F I C A C I O N E S              *        
003300******************************************************************        
003400*  FECHA      PROGRAMADOR   TICKET     DESCRIPCION               *        
003500*----------   -----------   --------   ------------------------ *         
003600*  14/03/1991  R.TOVAR       FA-0006    VERSION ORIGINAL.        *        
003700*  19/05/1995  M.OQUENDO     FA-0080    SE AGREGO EL CONTADOR DE *        
003800*                                       REGISTROS LEIDOS/        *        
003900*                                       ESCRITOS EN EL RESUMEN   *        
004000*                                       DE EJECUCION.            *        
004100*  11/12/1998  R.TOVAR       FA-0153    REVISION Y2K: SOLO SE    *        
004200*                                       ACTUALIZO EL SELLO DE    *        
004300*                                       FECHA DEL RESUMEN A 4    *        
004400*                                       DIGITOS DE ANO.          *        
004500*  07/02/2001  C.PRIETO      FA-0179    SE VALIDO EL FILE STATUS *        
004600*                                       DE APERTURA DE AMBOS     *        
004700*                                       ARCHIVOS ANTES DE ENTRAR *        
004800*                                       AL CICLO DE LECTURA.     *        
004900******************************************************************        
005000*                                                                *        
005100*        E N V I R O N M E N T         D I V I S I O N           *        
005200*                                                                *        
005300******************************************************************        
005400 ENVIRONMENT DIVISION.                                                    
005500*                                                                         
005600 CONFIGURATION SECTION.                                                   
005700*                                                                         
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM.                                                  
006000*                                                                         
006100 INPUT-OUTPUT SECTION.                                                    
006200*                                                                         
006300 FILE-CONTROL.                                                            
006400*                                                                         
006500     SELECT INVESTOR-PROFILE-IN  ASSIGN TO INVPROF                        
006600            FILE STATUS IS WS-FS-INVPROF.                                 
006700*                                                                         
006800     SELECT RISK-PROFILE-OUT     ASSIGN TO RISKPROF                       
006900            FILE STATUS IS WS-FS-RISKPROF.                                
007000******************************************************************        
007100*                                                                *        
007200*                D A T A            D I V I S I O N              *        
007300*                                                                *        
007400******************************************************************        
007500 DATA DIVISION.                                                           
007600*                                                                         
007700 FILE SECTION.                                                            
007800*                                                                         
007900*  LOS REGISTROS DE LOS FD SE MANEJAN COMO AREA PLANA; EL                 
008000*  DESGLOSE DE CAMPOS VIVE EN LAS COPIAS DE WORKING-STORAGE               
008100*  (WS-INVESTOR-PROFILE-REC / WS-RISK-PROFILE-REC) PARA EVITAR            
008200*  DUPLICAR LOS NOMBRES DE CAMPO DEL COPYBOOK EN DOS SECCIONES.           
008300*                                                                         
008400 FD  INVESTOR-PROFILE-IN                                                  
008500     RECORDING MODE IS F                                                  
008600     LABEL RECORDS ARE STANDARD.                                          
008700 01  FD-INVESTOR-PROFILE-REC    PIC X(080).                               
008800*                                                                         
008900 FD  RISK-PROFILE-OUT                                                     
009000     RECORDING MODE IS F                                                  
009100     LABEL RECORDS ARE STANDARD.                                          
009200 01  FD-RISK-PROFILE-REC        PIC X(660).                               
009300******************************************************************        
009400*                                                                *        
009500*         W O R K I N G   S T O R A G E   S E C T I O N          *        
009600*                                                                *        
009700******************************************************************        
009800 WORKING-STORAGE SECTION.                                                 
009900******************************************************************        
010000*                        AREA DE CONSTANTES                      *        
010100******************************************************************        
010200 01  CT-CONSTANTES.                                                       
010300     05  CT-V32C01S                 PIC X(08)   VALUE 'V32C01S'.          
010400     05  FILLER                      PIC X(01).                           
010500******************************************************************        
010600*                         AREA DE SWITCHES                       *        
010700******************************************************************        
010800 01  SW-SWITCHES.                                                         
010900     05  SW-FIN-ARCHIVO              PIC X(01)   VALUE 'N'.               
011000         88  SW-FIN-ARCHIVO-SI                   VALUE 'S'.               
011100         88  SW-FIN-ARCHIVO-NO                   VALUE 'N'.               
011200     05  FILLER                      PIC X(01).                           
011300******************************************************************        
011400*                        AREA DE CONTADORES                      *        
011500******************************************************************        
011600 01  CN-CONTADORES.                                                       
011700     05  CN-REG-LEIDOS               PIC S9(07) COMP.                     
011800     05  CN-REG-ESCRITOS             PIC S9(07) COMP.                     
011900*                                                                         
012000     05  CN-REG-LEIDOS-ED            PIC ZZZ,ZZ9.                         
012100     05  CN-REG-ESCRIT-ED REDEFINES CN-REG-LEIDOS-ED                      
012200                                     PIC ZZZ,ZZ9.                         
012300     05  FILLER                      PIC X(01).                           
012400******************************************************************        
012500*                     AREA DE ARCHIVOS/STATUS                    *        
012600******************************************************************        
012700 01  WS-AREA-ARCHIVOS.                                                    
012800     05  WS-FS-INVPROF               PIC X(02).                           
012900         88  WS-FS-INVPROF-OK                    VALUE '00'.              
013000         88  WS-FS-INVPROF-EOF                   VALUE '10'.              
013100     05  WS-FS-RISKPROF              PIC X(02).                           
013200         88  WS-FS-RISKPROF-OK                   VALUE '00'.              
013300*                                                                         
013400     05  WS-FS-COMBO.                                                     
013500         10  WS-FS-COMBO-1           PIC X(02).                           
013600         10  WS-FS-COMBO-2           PIC X(02).                           
013700     05  WS-FS-COMBO-X REDEFINES WS-FS-COMBO                              
013800                                     PIC X(04).                           
013900     05  FILLER                      PIC X(01).                           
014000******************************************************************        
014100*                        AREA DE MENSAJES                        *        
014200******************************************************************        
014300 01  ME-MENSAJES-ERROR.                                                   
014400     05  ME-ERR-APERTURA             PIC X(60)   VALUE                    
014500         'V32C01Z - ERROR EN APERTURA DE ARCHIVOS - FS ='.                
014600     05  ME-RESUMEN-EJECUCION        PIC X(60)   VALUE                    
014700         'V32C01Z - LEIDOS/ESCRITOS:'.                                    
014800     05  FILLER                      PIC X(01).                           
014900*                                                                         
015000 01  WS-CURRENT-DATE-9.                                                   
015100     05  WS-CD-CC                    PIC 9(02).                           
015200     05  WS-CD-YY                    PIC 9(02).                           
015300     05  WS-CD-MM                    PIC 9(02).                           
015400     05  WS-CD-DD                    PIC 9(02).                           
015500 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-9                        
015600                                     PIC X(08).                           
015700******************************************************************        
015800*                     AREA DE TRABAJO (COPIAS)                   *        
015900******************************************************************        
016000 01  WS-INVESTOR-PROFILE-REC.                                             
016100     COPY V3EC001.                                                        
016200*                                                                         
016300 01  WS-RISK-PROFILE-REC.                                                 
016400     COPY V3EC002.                                                        
016500******************************************************************        
016600*                                                                *        
016700*           P R O C E D U R E      D I V I S I O N               *        
016800*                                                                *        
016900******************************************************************        
017000 PROCEDURE DIVISION.                                                      
017100*                                                                         
017200 MAINLINE.                                                                
017300*                                                                         
017400     PERFORM 1000-INICIO                                                  
017500        THRU 1000-INICIO-EXIT                                             
017600*                                                                         
017700     PERFORM 2000-PROCESO                                                 
017800        THRU 2000-PROCESO-EXIT                                            
017900        UNTIL SW-FIN-ARCHIVO-SI                                           
018000*                                                                         
018100     PERFORM 3000-FIN                                                     
018200        THRU 3000-FIN-EXIT                                                
018300*                                                                         
018400     STOP RUN.                                                            
018500******************************************************************        
018600*        1000-INICIO - APERTURA DE ARCHIVOS Y PRIMERA LECTURA    *        
018700******************************************************************        
018800 1000-INICIO.                                                             
018900*                                                                         
019000     ACCEPT WS-CURRENT-DATE-9 FROM DATE YYYYMMDD                          
019100*                                                                         
019200     MOVE ZEROS TO CN-REG-LEIDOS CN-REG-ESCRITOS                          
019300*                                                                         
019400     OPEN INPUT  INVESTOR-PROFILE-IN                                      
019500     OPEN OUTPUT RISK-PROFILE-OUT                                         
019600*                                                                         
019700     MOVE WS-FS-INVPROF  TO WS-FS-COMBO-1                                 
019800     MOVE WS-FS-RISKPROF TO WS-FS-COMBO-2                                 
019900*                                                                         
020000     IF NOT WS-FS-INVPROF-OK OR NOT WS-FS-RISKPROF-OK                     
020100        DISPLAY ME-ERR-APERTURA SPACE WS-FS-COMBO-X                       
020200        MOVE 'S' TO SW-FIN-ARCHIVO                                        
020300     ELSE                                                                 
020400        PERFORM 2100-LEER-INVESTOR-PROFILE                                
020500           THRU 2100-LEER-INVESTOR-PROFILE-EXIT                           
020600     END-IF                                                               
020700*                                                                         
020800     .                                                                    
020900 1000-INICIO-EXIT.                                                        
021000     EXIT.                                                                
021100******************************************************************        
021200*   2000-PROCESO - PONDERA UN PERFIL Y ESCRIBE SU RISK-PROFILE   *        
021300******************************************************************        
021400 2000-PROCESO.                                                            
021500*                                                                         
021600     CALL CT-V32C01S USING WS-INVESTOR-PROFILE-REC                        
021700                             WS-RISK-PROFILE-REC                          
021800*                                                                         
021900     PERFORM 2200-ESCRIBIR-RISK-PROFILE                                   
022000        THRU 2200-ESCRIBIR-RISK-PROFILE-EXIT                              
022100*                                                                         
022200     PERFORM 2100-LEER-INVESTOR-PROFILE                                   
022300        THRU 2100-LEER-INVESTOR-PROFILE-EXIT                              
022400*                                                                         
022500     .                                                                    
022600 2000-PROCESO-EXIT.                                                       
022700     EXIT.                                                                
022800******************************************************************        
022900*     2100-LEER-INVESTOR-PROFILE - LECTURA SECUENCIAL DE         *        
023000*     INVESTOR-PROFILE-IN, MARCA FIN DE ARCHIVO                  *        
023100******************************************************************        
023200 2100-LEER-INVESTOR-PROFILE.                                              
023300*                                                                         
023400     READ INVESTOR-PROFILE-IN INTO WS-INVESTOR-PROFILE-REC                
023500        AT END                                                            
023600           MOVE 'S' TO SW-FIN-ARCHIVO                                     
023700        NOT AT END                                                        
023800           ADD 1 TO CN-REG-LEIDOS                                         
023900     END-READ                                                             
024000*                                                                         
024100     .                                                                    
024200 2100-LEER-INVESTOR-PROFILE-EXIT.                                         
024300     EXIT.                                                                
024400******************************************************************        
024500*   2200-ESCRIBIR-RISK-PROFILE - ESCRITURA DE RISK-PROFILE-OUT   *        
024600******************************************************************        
024700 2200-ESCRIBIR-RISK-PROFILE.                                              
024800*                                                                         
024900     WRITE FD-RISK-PROFILE-REC FROM WS-RISK-PROFILE-REC                   
025000*                                                                         
025100     ADD 1 TO CN-REG-ESCRITOS                                             
025200*                                                                         
025300     .                                                                    
025400 2200-ESCRIBIR-RISK-PROFILE-EXIT.                                         
025500     EXIT.                                                                
025600******************************************************************        
025700*        3000-FIN - CIERRE DE ARCHIVOS Y RESUMEN DE EJECUCION    *        
025800******************************************************************        
025900 3000-FIN.                                                                
026000*                                                                         
026100     MOVE CN-REG-LEIDOS   TO CN-REG-LEIDOS-ED                             
026200     DISPLAY ME-RESUMEN-EJECUCION SPACE CN-REG-LEIDOS-ED                  
026300             SPACE 'ESCRITOS'                                             
026400     MOVE CN-REG-ESCRITOS TO CN-REG-ESCRIT-ED                             
026500     DISPLAY CN-REG-ESCRIT-ED                                             
026600*                                                                         
026700     CLOSE INVESTOR-PROFILE-IN                                            
026800           RISK-PROFILE-OUT                                               
026900*                                                                         
027000     .                                                                    
027100 3000-FIN-EXIT.                                                           
027200     EXIT.                                                                
