000100******************************************************************        
000200*                                                                *        
000300*  PROGRAMA: V33C01Z                                             *        
000400*                                                                *        
000500*  FECHA CREACION: 14/03/1991                                    *        
000600*                                                                *        
000700*  AUTOR: J. MEDINA                                              *        
000800*                                                                *        
000900*  APLICACION: V3 - ASESORIA Y SIMULACION DE INVERSIONES         *        
001000*                                                                *        
001100*  DESCRIPCION: DRIVER BATCH DEL INVESTMENTRECOMMENDATIONSERVICE.*        
001200*               LEE UN PERFIL DE INVERSIONISTA POR REGISTRO DE   *        
001300*               INVESTOR-PROFILE-IN, INVOCA LA SUBRUTINA DE      *        
001400*               PONDERACION DE RIESGO (V32C01S) PARA OBTENER SU  *        
001500*               RISK-CATEGORY Y EMITE EL CATALOGO FIJO DE        *        
001600*               RENGLONES DE CARTERA MODELO DE ESA CATEGORIA A   *        
001700*               RECOMMENDATION-OUT (5, 6 O 6 RENGLONES SEGUN     *        
001800*               CONSERVADOR, MODERADO O AGRESIVO).               *        
001900*                                                                *        
002000******************************************************************        
002100*                                                                *        
002200*         I D E N T I F I C A T I O N   D I V I S I O N          *        
002300*                                                                *        
002400******************************************************************        
002500 IDENTIFICATION DIVISION.                                                 
002600*                                                                         
002700 PROGRAM-ID.   V33C01Z.                                                   
002800 AUTHOR.       J. MEDINA.                                                 
002900 INSTALLATION. FACTORIA - DEPTO DE SISTEMAS.                              
003000 DATE-WRITTEN. 14/03/1991.                                                
003100 DATE-COMPILED.                                                           
003200 SECURITY.     USO INTERNO - APLICACION V3.                               
003300******************************************************************        
003400*        L O G    D E   M O D I F I C A C I O N E S              *        
003500******************************************************************        
003600*  FECHA      PROGRAMADOR   TICKET     DESCRIPCION               *        
003700*----------   -----------   --------   ------------------------ *         
003800*  14/03/1991  J.MEDINA      FA-0007    VERSION ORIGINAL: 3      *        
003900*                                       CATALOGOS FIJOS (5/6/6). *        
004000*  02/09/1993  M.OQUENDO     FA-0047    SE DOCUMENTO QUE EL      *        
004100*                                       PUNTAJE RP-RISK-SCORE    *        
004200*                                       DEVUELTO POR V32C01S NO  *        
004300*                                       SE USA EN ESTE PROGRAMA. *        
004400*  11/12/1998  R.TOVAR       FA-0154    REVISION Y2K: SOLO SE    *        
004500*                                       ACTUALIZO EL SELLO DE    *        
004600*                                       FECHA DEL RESUMEN A 4    *        
004700*                                       DIGITOS DE ANO.          *        
004800*  05/06/2003  C.PRIETO      FA-0205    SE REDACTARON LAS        *        
004900*                                       DESCRIPCIONES Y RAZONES  *        
005000*                                       DE CADA RENGLON DEL      *        
005100*                                       CATALOGO.                *        
005200******************************************************************        
005300*                                                                *        
005400*        E N V I R O N M E N T         D I V I S I O N           *        
005500*                                                                *        
005600******************************************************************        
005700 ENVIRONMENT DIVISION.                                                    
005800*                                                                         
005900 CONFIGURATION SECTION.                                                   
006000*                                                                         
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM.                                                  
006300*                                                                         
006400 INPUT-OUTPUT SECTION.                                                    
006500*                                                                         
006600 FILE-CONTROL.                                                            
006700*                                                                         
006800     SELECT INVESTOR-PROFILE-IN  ASSIGN TO INVPROF                        
006900            FILE STATUS IS WS-FS-INVPROF.                                 
007000*                                                                         
007100     SELECT RECOMMENDATION-OUT   ASSIGN TO RECOMOUT                       
007200            FILE STATUS IS WS-FS-RECOMOUT.                                
007300******************************************************************        
007400*                                                                *        
007500*                D A T A            D I V I S I O N              *        
007600*                                                                *        
007700******************************************************************        
007800 DATA DIVISION.                                                           
007900*                                                                         
008000 FILE SECTION.                                                            
008100*                                                                         
008200*  LOS REGISTROS DE LOS FD SE MANEJAN COMO AREA PLANA; EL                 
008300*  DESGLOSE DE CAMPOS VIVE EN LAS COPIAS DE WORKING-STORAGE               
008400*  (WS-INVESTOR-PROFILE-REC / WS-RECOMMENDATION-REC) PARA EVITAR          
008500*  DUPLICAR LOS NOMBRES DE CAMPO DEL COPYBOOK EN DOS SECCIONES.           
008600*                                                                         
008700 FD  INVESTOR-PROFILE-IN                                                  
008800     RECORDING MODE IS F                                                  
008900     LABEL RECORDS ARE STANDARD.                                          
009000 01  FD-INVESTOR-PROFILE-REC    PIC X(080).                               
009100*                                                                         
009200 FD  RECOMMENDATION-OUT                                                   
009300     RECORDING MODE IS F                                                  
009400     LABEL RECORDS ARE STANDARD.                                          
009500 01  FD-RECOMMENDATION-REC      PIC X(400).                               
009600******************************************************************        
009700*                                                                *        
009800*         W O R K I N G   S T O R A G E   S E C T I O N          *        
009900*                                                                *        
010000******************************************************************        
010100 WORKING-STORAGE SECTION.                                                 
010200******************************************************************        
010300*                        AREA DE CONSTANTES                      *        
010400******************************************************************        
010500 01  CT-CONSTANTES.                                                       
010600     05  CT-V32C01S                 PIC X(08)   VALUE 'V32C01S'.          
010700     05  CT-CAT-CONSERVADOR          PIC X(12)   VALUE                    
010800         'Conservative'.                                                  
010900     05  CT-CAT-MODERADO             PIC X(12)   VALUE                    
011000         'Moderate'.                                                      
011100     05  FILLER                      PIC X(01).                           
011200******************************************************************        
011300*                         AREA DE SWITCHES                       *        
011400******************************************************************        
011500 01  SW-SWITCHES.                                                         
011600     05  SW-FIN-ARCHIVO              PIC X(01)   VALUE 'N'.               
011700         88  SW-FIN-ARCHIVO-SI                   VALUE 'S'.               
011800         88  SW-FIN-ARCHIVO-NO                   VALUE 'N'.               
011900     05  FILLER                      PIC X(01).                           
012000******************************************************************        
012100*                        AREA DE CONTADORES                      *        
012200******************************************************************        
012300 01  CN-CONTADORES.                                                       
012400     05  CN-REG-LEIDOS               PIC S9(07) COMP.                     
012500     05  CN-REG-ESCRITOS              PIC S9(07) COMP.                    
012600     05  IN-RENGLON                  PIC S9(03) COMP.                     
012700*                                                                         
012800     05  CN-REG-LEIDOS-ED            PIC ZZZ,ZZ9.                         
012900     05  CN-REG-ESCRIT-ED REDEFINES CN-REG-LEIDOS-ED                      
013000                                     PIC ZZZ,ZZ9.                         
013100     05  FILLER                      PIC X(01).                           
013200******************************************************************        
013300*                     AREA DE ARCHIVOS/STATUS                    *        
013400******************************************************************        
013500 01  WS-AREA-ARCHIVOS.                                                    
013600     05  WS-FS-INVPROF               PIC X(02).                           
013700         88  WS-FS-INVPROF-OK                    VALUE '00'.              
013800     05  WS-FS-RECOMOUT              PIC X(02).                           
013900         88  WS-FS-RECOMOUT-OK                   VALUE '00'.              
014000*                                                                         
014100     05  WS-FS-COMBO.                                                     
014200         10  WS-FS-COMBO-1           PIC X(02).                           
014300         10  WS-FS-COMBO-2           PIC X(02).                           
014400     05  WS-FS-COMBO-X REDEFINES WS-FS-COMBO                              
014500                                     PIC X(04).                           
014600     05  FILLER                      PIC X(01).                           
014700******************************************************************        
014800*                        AREA DE MENSAJES                        *        
014900******************************************************************        
015000 01  ME-MENSAJES-ERROR.                                                   
015100     05  ME-ERR-APERTURA             PIC X(60)   VALUE                    
015200         'V33C01Z - ERROR EN APERTURA DE ARCHIVOS - FS ='.                
015300     05  ME-RESUMEN-EJECUCION        PIC X(60)   VALUE                    
015400         'V33C01Z - LEIDOS/ESCRITOS:'.                                    
015500     05  FILLER                      PIC X(01).                           
015600*                                                                         
015700 01  WS-CURRENT-DATE-9.                                                   
015800     05  WS-CD-CC                    PIC 9(02).                           
015900     05  WS-CD-YY                    PIC 9(02).                           
016000     05  WS-CD-MM                    PIC 9(02).                           
016100     05  WS-CD-DD                    PIC 9(02).                           
016200 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-9                        
016300                                     PIC X(08).                           
016400******************************************************************        
016500*                     AREA DE TRABAJO (COPIAS)                   *        
016600******************************************************************        
016700 01  WS-INVESTOR-PROFILE-REC.                                             
016800     COPY V3EC001.                                                        
016900*                                                                         
017000 01  WS-RISK-PROFILE-REC.                                                 
017100     COPY V3EC002.                                                        
017200*                                                                         
017300 01  WS-RECOMMENDATION-REC.                                               
017400     COPY V3EC005.                                                        
017500******************************************************************        
017600*                                                                *        
017700*           P R O C E D U R E      D I V I S I O N               *        
017800*                                                                *        
017900******************************************************************        
018000 PROCEDURE DIVISION.                                                      
018100*                                                                         
018200 MAINLINE.                                                                
018300*                                                                         
018400     PERFORM 1000-INICIO                                                  
018500        THRU 1000-INICIO-EXIT                                             
018600*                                                                         
018700     PERFORM 2000-PROCESO                                                 
018800        THRU 2000-PROCESO-EXIT                                            
018900        UNTIL SW-FIN-ARCHIVO-SI                                           
019000*                                                                         
019100     PERFORM 3000-FIN                                                     
019200        THRU 3000-FIN-EXIT                                                
019300*                                                                         
019400     STOP RUN.                                                            
019500******************************************************************        
019600*        1000-INICIO - APERTURA DE ARCHIVOS Y PRIMERA LECTURA    *        
019700******************************************************************        
019800 1000-INICIO.                                                             
019900*                                                                         
020000     ACCEPT WS-CURRENT-DATE-9 FROM DATE YYYYMMDD                          
020100*                                                                         
020200     MOVE ZEROS TO CN-REG-LEIDOS CN-REG-ESCRITOS                          
020300*                                                                         
020400     OPEN INPUT  INVESTOR-PROFILE-IN                                      
020500     OPEN OUTPUT RECOMMENDATION-OUT                                       
020600*                                                                         
020700     MOVE WS-FS-INVPROF  TO WS-FS-COMBO-1                                 
020800     MOVE WS-FS-RECOMOUT TO WS-FS-COMBO-2                                 
020900*                                                                         
021000     IF NOT WS-FS-INVPROF-OK OR NOT WS-FS-RECOMOUT-OK                     
021100        DISPLAY ME-ERR-APERTURA SPACE WS-FS-COMBO-X                       
021200        MOVE 'S' TO SW-FIN-ARCHIVO                                        
021300     ELSE                                                                 
021400        PERFORM 2900-LEER-INVESTOR-PROFILE                                
021500           THRU 2900-LEER-INVESTOR-PROFILE-EXIT                           
021600     END-IF                                                               
021700*                                                                         
021800     .                                                                    
021900 1000-INICIO-EXIT.                                                        
022000     EXIT.                                                                
022100******************************************************************        
022200*  2000-PROCESO - PONDERA UN PERFIL Y EMITE SU CATALOGO FIJO DE  *        
022300*  RECOMENDACIONES DE CARTERA                                    *        
022400******************************************************************        
022500 2000-PROCESO.                                                            
022600*                                                                         
022700     CALL CT-V32C01S USING WS-INVESTOR-PROFILE-REC                        
022800                             WS-RISK-PROFILE-REC                          
022900*                                                                         
023000     EVALUATE RP-RISK-CATEGORY OF WS-RISK-PROFILE-REC                     
023100        WHEN CT-CAT-CONSERVADOR                                           
023200           PERFORM 2100-CATALOGO-CONSERVADOR                              
023300              THRU 2100-CATALOGO-CONSERVADOR-EXIT                         
023400        WHEN CT-CAT-MODERADO                                              
023500           PERFORM 2200-CATALOGO-MODERADO                                 
023600              THRU 2200-CATALOGO-MODERADO-EXIT                            
023700        WHEN OTHER                                                        
023800           PERFORM 2300-CATALOGO-AGRESIVO                                 
023900              THRU 2300-CATALOGO-AGRESIVO-EXIT                            
024000     END-EVALUATE                                                         
024100*                                                                         
024200     PERFORM 2900-LEER-INVESTOR-PROFILE                                   
024300        THRU 2900-LEER-INVESTOR-PROFILE-EXIT                              
024400*                                                                         
024500     .                                                                    
024600 2000-PROCESO-EXIT.                                                       
024700     EXIT.                                                                
024800******************************************************************        
024900*  2100-CATALOGO-CONSERVADOR - 5 RENGLONES DE CARTERA MODELO     *        
025000******************************************************************        
025100 2100-CATALOGO-CONSERVADOR.                                               
025200*                                                                         
025300     MOVE 'Bonds' TO RL-REC-TYPE OF WS-RECOMMENDATION-REC                 
025400     MOVE 'Government & Corporate Bonds' TO RL-REC-NAME OF                
025500                              WS-RECOMMENDATION-REC                       
025600     MOVE 'High-grade bonds providing stable income with minimal          
025700-    ' risk'                                                              
025800                           TO RL-REC-DESCRIPTION OF                       
025900                              WS-RECOMMENDATION-REC                       
026000     MOVE 50.0             TO RL-ALLOCATION-PCT OF                        
026100                              WS-RECOMMENDATION-REC                       
026200     MOVE 'Low' TO RL-RISK-LEVEL OF WS-RECOMMENDATION-REC                 
026300     MOVE 'Long-term (5-10 years)' TO RL-TIMEFRAME OF                     
026400                              WS-RECOMMENDATION-REC                       
026500     MOVE '3-5% annually' TO RL-EXPECTED-RETURN OF                        
026600                              WS-RECOMMENDATION-REC                       
026700     MOVE 'Your conservative risk profile prioritizes capital pr          
026800-    'eservation. Bonds provide steady income with low volatilit          
026900-    'y.'                                                                 
027000                           TO RL-REASON OF                                
027100                              WS-RECOMMENDATION-REC                       
027200     PERFORM 2999-ESCRIBIR-RECOMENDACION                                  
027300        THRU 2999-ESCRIBIR-RECOMENDACION-EXIT                             
027400*                                                                         
027500     MOVE 'ETFs' TO RL-REC-TYPE OF WS-RECOMMENDATION-REC                  
027600     MOVE 'Bond ETFs (AGG, BND)' TO RL-REC-NAME OF                        
027700                              WS-RECOMMENDATION-REC                       
027800     MOVE 'Diversified bond exposure through low-cost exchange-t          
027900-    'raded funds'                                                        
028000                           TO RL-REC-DESCRIPTION OF                       
028100                              WS-RECOMMENDATION-REC                       
028200     MOVE 20.0             TO RL-ALLOCATION-PCT OF                        
028300                              WS-RECOMMENDATION-REC                       
028400     MOVE 'Low' TO RL-RISK-LEVEL OF WS-RECOMMENDATION-REC                 
028500     MOVE 'Medium-term (3-5 years)' TO RL-TIMEFRAME OF                    
028600                              WS-RECOMMENDATION-REC                       
028700     MOVE '3-4% annually' TO RL-EXPECTED-RETURN OF                        
028800                              WS-RECOMMENDATION-REC                       
028900     MOVE 'ETFs offer easy diversification across thousands of b          
029000-    'onds with minimal fees.'                                            
029100                           TO RL-REASON OF                                
029200                              WS-RECOMMENDATION-REC                       
029300     PERFORM 2999-ESCRIBIR-RECOMENDACION                                  
029400        THRU 2999-ESCRIBIR-RECOMENDACION-EXIT                             
029500*                                                                         
029600     MOVE 'Stocks' TO RL-REC-TYPE OF WS-RECOMMENDATION-REC                
029700     MOVE 'Dividend Aristocrats' TO RL-REC-NAME OF                        
029800                              WS-RECOMMENDATION-REC                       
029900     MOVE 'Blue-chip companies with 25+ years of dividend growth'         
030000                           TO RL-REC-DESCRIPTION OF                       
030100                              WS-RECOMMENDATION-REC                       
030200     MOVE 15.0             TO RL-ALLOCATION-PCT OF                        
030300                              WS-RECOMMENDATION-REC                       
030400     MOVE 'Low-Medium' TO RL-RISK-LEVEL OF WS-RECOMMENDATION-REC          
030500     MOVE 'Long-term (10+ years)' TO RL-TIMEFRAME OF                      
030600                              WS-RECOMMENDATION-REC                       
030700     MOVE '6-8% annually' TO RL-EXPECTED-RETURN OF                        
030800                              WS-RECOMMENDATION-REC                       
030900     MOVE 'Established companies like Johnson & Johnson, Coca-Co          
031000-    'la provide reliable dividends and moderate growth.'                 
031100                           TO RL-REASON OF                                
031200                              WS-RECOMMENDATION-REC                       
031300     PERFORM 2999-ESCRIBIR-RECOMENDACION                                  
031400        THRU 2999-ESCRIBIR-RECOMENDACION-EXIT                             
031500*                                                                         
031600     MOVE 'Real Estate' TO RL-REC-TYPE OF WS-RECOMMENDATION-REC           
031700     MOVE 'REITs (Real Estate Investment Trusts)'                         
031800                           TO RL-REC-NAME OF                              
031900                              WS-RECOMMENDATION-REC                       
032000     MOVE 'Income-generating real estate without property manage          
032100-    'ment'                                                               
032200                           TO RL-REC-DESCRIPTION OF                       
032300                              WS-RECOMMENDATION-REC                       
032400     MOVE 10.0             TO RL-ALLOCATION-PCT OF                        
032500                              WS-RECOMMENDATION-REC                       
032600     MOVE 'Medium' TO RL-RISK-LEVEL OF WS-RECOMMENDATION-REC              
032700     MOVE 'Medium-term (5-7 years)' TO RL-TIMEFRAME OF                    
032800                              WS-RECOMMENDATION-REC                       
032900     MOVE '5-7% annually' TO RL-EXPECTED-RETURN OF                        
033000                              WS-RECOMMENDATION-REC                       
033100     MOVE 'REITs provide real estate exposure with high dividend          
033200-    ' yields and portfolio diversification.'                             
033300                           TO RL-REASON OF                                
033400                              WS-RECOMMENDATION-REC                       
033500     PERFORM 2999-ESCRIBIR-RECOMENDACION                                  
033600        THRU 2999-ESCRIBIR-RECOMENDACION-EXIT                             
033700*                                                                         
033800     MOVE 'Cash' TO RL-REC-TYPE OF WS-RECOMMENDATION-REC                  
033900     MOVE 'High-Yield Savings & Money Market' TO RL-REC-NAME OF           
034000                              WS-RECOMMENDATION-REC                       
034100     MOVE 'Emergency fund and short-term cash reserves'                   
034200                           TO RL-REC-DESCRIPTION OF                       
034300                              WS-RECOMMENDATION-REC                       
034400     MOVE 5.0             TO RL-ALLOCATION-PCT OF                         
034500                              WS-RECOMMENDATION-REC                       
034600     MOVE 'Very Low' TO RL-RISK-LEVEL OF WS-RECOMMENDATION-REC            
034700     MOVE 'Short-term (0-1 year)' TO RL-TIMEFRAME OF                      
034800                              WS-RECOMMENDATION-REC                       
034900     MOVE '4-5% annually' TO RL-EXPECTED-RETURN OF                        
035000                              WS-RECOMMENDATION-REC                       
035100     MOVE 'Maintain liquidity for emergencies while earning comp          
035200-    'etitive interest rates.'                                            
035300                           TO RL-REASON OF                                
035400                              WS-RECOMMENDATION-REC                       
035500     PERFORM 2999-ESCRIBIR-RECOMENDACION                                  
035600        THRU 2999-ESCRIBIR-RECOMENDACION-EXIT                             
035700*                                                                         
035800     .                                                                    
035900 2100-CATALOGO-CONSERVADOR-EXIT.                                          
036000     EXIT.                                                                
036100******************************************************************        
036200*  2200-CATALOGO-MODERADO - 6 RENGLONES DE CARTERA MODELO        *        
036300******************************************************************        
036400 2200-CATALOGO-MODERADO.                                                  
036500*                                                                         
036600     MOVE 'Stocks' TO RL-REC-TYPE OF WS-RECOMMENDATION-REC                
036700     MOVE 'S&P 500 Index Funds' TO RL-REC-NAME OF                         
036800                              WS-RECOMMENDATION-REC                       
036900     MOVE 'Broad market exposure to 500 largest US companies'             
037000                           TO RL-REC-DESCRIPTION OF                       
037100                              WS-RECOMMENDATION-REC                       
037200     MOVE 35.0             TO RL-ALLOCATION-PCT OF                        
037300                              WS-RECOMMENDATION-REC                       
037400     MOVE 'Medium' TO RL-RISK-LEVEL OF WS-RECOMMENDATION-REC              
037500     MOVE 'Long-term (7-10 years)' TO RL-TIMEFRAME OF                     
037600                              WS-RECOMMENDATION-REC                       
037700     MOVE '8-10% annually' TO RL-EXPECTED-RETURN OF                       
037800                              WS-RECOMMENDATION-REC                       
037900     MOVE 'Your moderate risk profile benefits from diversified           
038000-    'stock exposure with proven long-term growth.'                       
038100                           TO RL-REASON OF                                
038200                              WS-RECOMMENDATION-REC                       
038300     PERFORM 2999-ESCRIBIR-RECOMENDACION                                  
038400        THRU 2999-ESCRIBIR-RECOMENDACION-EXIT                             
038500*                                                                         
038600     MOVE 'Bonds' TO RL-REC-TYPE OF WS-RECOMMENDATION-REC                 
038700     MOVE 'Investment-Grade Corporate Bonds' TO RL-REC-NAME OF            
038800                              WS-RECOMMENDATION-REC                       
038900     MOVE 'Quality corporate bonds balancing yield and safety'            
039000                           TO RL-REC-DESCRIPTION OF                       
039100                              WS-RECOMMENDATION-REC                       
039200     MOVE 25.0             TO RL-ALLOCATION-PCT OF                        
039300                              WS-RECOMMENDATION-REC                       
039400     MOVE 'Low-Medium' TO RL-RISK-LEVEL OF WS-RECOMMENDATION-REC          
039500     MOVE 'Medium-term (3-7 years)' TO RL-TIMEFRAME OF                    
039600                              WS-RECOMMENDATION-REC                       
039700     MOVE '4-6% annually' TO RL-EXPECTED-RETURN OF                        
039800                              WS-RECOMMENDATION-REC                       
039900     MOVE 'Bonds provide stability during market volatility whil          
040000-    'e generating income.'                                               
040100                           TO RL-REASON OF                                
040200                              WS-RECOMMENDATION-REC                       
040300     PERFORM 2999-ESCRIBIR-RECOMENDACION                                  
040400        THRU 2999-ESCRIBIR-RECOMENDACION-EXIT                             
040500*                                                                         
040600     MOVE 'ETFs' TO RL-REC-TYPE OF WS-RECOMMENDATION-REC                  
040700     MOVE 'Sector ETFs (Technology, Healthcare)'                          
040800                           TO RL-REC-NAME OF                              
040900                              WS-RECOMMENDATION-REC                       
041000     MOVE 'Targeted exposure to high-growth sectors'                      
041100                           TO RL-REC-DESCRIPTION OF                       
041200                              WS-RECOMMENDATION-REC                       
041300     MOVE 20.0             TO RL-ALLOCATION-PCT OF                        
041400                              WS-RECOMMENDATION-REC                       
041500     MOVE 'Medium-High' TO RL-RISK-LEVEL OF WS-RECOMMENDATION-REC         
041600     MOVE 'Long-term (5-10 years)' TO RL-TIMEFRAME OF                     
041700                              WS-RECOMMENDATION-REC                       
041800     MOVE '10-12% annually' TO RL-EXPECTED-RETURN OF                      
041900                              WS-RECOMMENDATION-REC                       
042000     MOVE 'Sector funds capture growth in innovation-driven indu          
042100-    'stries with managed risk.'                                          
042200                           TO RL-REASON OF                                
042300                              WS-RECOMMENDATION-REC                       
042400     PERFORM 2999-ESCRIBIR-RECOMENDACION                                  
042500        THRU 2999-ESCRIBIR-RECOMENDACION-EXIT                             
042600*                                                                         
042700     MOVE 'Real Estate' TO RL-REC-TYPE OF WS-RECOMMENDATION-REC           
042800     MOVE 'Real Estate Crowdfunding' TO RL-REC-NAME OF                    
042900                              WS-RECOMMENDATION-REC                       
043000     MOVE 'Direct real estate investments with lower capital req          
043100-    'uirements'                                                          
043200                           TO RL-REC-DESCRIPTION OF                       
043300                              WS-RECOMMENDATION-REC                       
043400     MOVE 10.0             TO RL-ALLOCATION-PCT OF                        
043500                              WS-RECOMMENDATION-REC                       
043600     MOVE 'Medium' TO RL-RISK-LEVEL OF WS-RECOMMENDATION-REC              
043700     MOVE 'Medium-term (5-7 years)' TO RL-TIMEFRAME OF                    
043800                              WS-RECOMMENDATION-REC                       
043900     MOVE '8-10% annually' TO RL-EXPECTED-RETURN OF                       
044000                              WS-RECOMMENDATION-REC                       
044100     MOVE 'Real estate provides inflation protection and portfol          
044200-    'io diversification.'                                                
044300                           TO RL-REASON OF                                
044400                              WS-RECOMMENDATION-REC                       
044500     PERFORM 2999-ESCRIBIR-RECOMENDACION                                  
044600        THRU 2999-ESCRIBIR-RECOMENDACION-EXIT                             
044700*                                                                         
044800     MOVE 'Mutual Funds' TO RL-REC-TYPE OF WS-RECOMMENDATION-REC          
044900     MOVE 'Balanced Funds (60/40 Stock/Bond)' TO RL-REC-NAME OF           
045000                              WS-RECOMMENDATION-REC                       
045100     MOVE 'Professional management with automatic rebalancing'            
045200                           TO RL-REC-DESCRIPTION OF                       
045300                              WS-RECOMMENDATION-REC                       
045400     MOVE 8.0             TO RL-ALLOCATION-PCT OF                         
045500                              WS-RECOMMENDATION-REC                       
045600     MOVE 'Medium' TO RL-RISK-LEVEL OF WS-RECOMMENDATION-REC              
045700     MOVE 'Long-term (7-10 years)' TO RL-TIMEFRAME OF                     
045800                              WS-RECOMMENDATION-REC                       
045900     MOVE '7-9% annually' TO RL-EXPECTED-RETURN OF                        
046000                              WS-RECOMMENDATION-REC                       
046100     MOVE 'Balanced funds maintain optimal risk-return ratio thr          
046200-    'ough professional management.'                                      
046300                           TO RL-REASON OF                                
046400                              WS-RECOMMENDATION-REC                       
046500     PERFORM 2999-ESCRIBIR-RECOMENDACION                                  
046600        THRU 2999-ESCRIBIR-RECOMENDACION-EXIT                             
046700*                                                                         
046800     MOVE 'Cryptocurrency' TO RL-REC-TYPE OF                              
046900                              WS-RECOMMENDATION-REC                       
047000     MOVE 'Bitcoin & Ethereum (Small Allocation)'                         
047100                           TO RL-REC-NAME OF                              
047200                              WS-RECOMMENDATION-REC                       
047300     MOVE 'Digital assets for long-term growth potential'                 
047400                           TO RL-REC-DESCRIPTION OF                       
047500                              WS-RECOMMENDATION-REC                       
047600     MOVE 2.0             TO RL-ALLOCATION-PCT OF                         
047700                              WS-RECOMMENDATION-REC                       
047800     MOVE 'High' TO RL-RISK-LEVEL OF WS-RECOMMENDATION-REC                
047900     MOVE 'Long-term (10+ years)' TO RL-TIMEFRAME OF                      
048000                              WS-RECOMMENDATION-REC                       
048100     MOVE '15-25% annually (volatile)' TO RL-EXPECTED-RETURN OF           
048200                              WS-RECOMMENDATION-REC                       
048300     MOVE 'Small crypto allocation adds high-growth potential wi          
048400-    'thout excessive risk to overall portfolio.'                         
048500                           TO RL-REASON OF                                
048600                              WS-RECOMMENDATION-REC                       
048700     PERFORM 2999-ESCRIBIR-RECOMENDACION                                  
048800        THRU 2999-ESCRIBIR-RECOMENDACION-EXIT                             
048900*                                                                         
049000     .                                                                    
049100 2200-CATALOGO-MODERADO-EXIT.                                             
049200     EXIT.                                                                
049300******************************************************************        
049400*  2300-CATALOGO-AGRESIVO - 6 RENGLONES DE CARTERA MODELO        *        
049500******************************************************************        
049600 2300-CATALOGO-AGRESIVO.                                                  
049700*                                                                         
049800     MOVE 'Stocks' TO RL-REC-TYPE OF WS-RECOMMENDATION-REC                
049900     MOVE 'Growth Stocks & Tech Companies' TO RL-REC-NAME OF              
050000                              WS-RECOMMENDATION-REC                       
050100     MOVE 'High-growth companies in AI, cloud computing, and bio          
050200-    'tech'                                                               
050300                           TO RL-REC-DESCRIPTION OF                       
050400                              WS-RECOMMENDATION-REC                       
050500     MOVE 40.0             TO RL-ALLOCATION-PCT OF                        
050600                              WS-RECOMMENDATION-REC                       
050700     MOVE 'High' TO RL-RISK-LEVEL OF WS-RECOMMENDATION-REC                
050800     MOVE 'Long-term (10+ years)' TO RL-TIMEFRAME OF                      
050900                              WS-RECOMMENDATION-REC                       
051000     MOVE '12-18% annually' TO RL-EXPECTED-RETURN OF                      
051100                              WS-RECOMMENDATION-REC                       
051200     MOVE 'Your aggressive profile can withstand volatility for           
051300-    'substantial long-term growth potential.'                            
051400                           TO RL-REASON OF                                
051500                              WS-RECOMMENDATION-REC                       
051600     PERFORM 2999-ESCRIBIR-RECOMENDACION                                  
051700        THRU 2999-ESCRIBIR-RECOMENDACION-EXIT                             
051800*                                                                         
051900     MOVE 'ETFs' TO RL-REC-TYPE OF WS-RECOMMENDATION-REC                  
052000     MOVE 'Emerging Markets ETFs' TO RL-REC-NAME OF                       
052100                              WS-RECOMMENDATION-REC                       
052200     MOVE 'Exposure to high-growth developing economies'                  
052300                           TO RL-REC-DESCRIPTION OF                       
052400                              WS-RECOMMENDATION-REC                       
052500     MOVE 20.0             TO RL-ALLOCATION-PCT OF                        
052600                              WS-RECOMMENDATION-REC                       
052700     MOVE 'High' TO RL-RISK-LEVEL OF WS-RECOMMENDATION-REC                
052800     MOVE 'Long-term (7-15 years)' TO RL-TIMEFRAME OF                     
052900                              WS-RECOMMENDATION-REC                       
053000     MOVE '10-15% annually' TO RL-EXPECTED-RETURN OF                      
053100                              WS-RECOMMENDATION-REC                       
053200     MOVE 'Emerging markets offer higher growth rates than devel          
053300-    'oped markets with acceptable volatility.'                           
053400                           TO RL-REASON OF                                
053500                              WS-RECOMMENDATION-REC                       
053600     PERFORM 2999-ESCRIBIR-RECOMENDACION                                  
053700        THRU 2999-ESCRIBIR-RECOMENDACION-EXIT                             
053800*                                                                         
053900     MOVE 'Cryptocurrency' TO RL-REC-TYPE OF                              
054000                              WS-RECOMMENDATION-REC                       
054100     MOVE 'Diversified Crypto Portfolio' TO RL-REC-NAME OF                
054200                              WS-RECOMMENDATION-REC                       
054300     MOVE 'Bitcoin, Ethereum, and select altcoins'                        
054400                           TO RL-REC-DESCRIPTION OF                       
054500                              WS-RECOMMENDATION-REC                       
054600     MOVE 15.0             TO RL-ALLOCATION-PCT OF                        
054700                              WS-RECOMMENDATION-REC                       
054800     MOVE 'Very High' TO RL-RISK-LEVEL OF WS-RECOMMENDATION-REC           
054900     MOVE 'Long-term (10+ years)' TO RL-TIMEFRAME OF                      
055000                              WS-RECOMMENDATION-REC                       
055100     MOVE '20-30% annually (highly volatile)'                             
055200                           TO RL-EXPECTED-RETURN OF                       
055300                              WS-RECOMMENDATION-REC                       
055400     MOVE 'Crypto represents the future of finance with massive           
055500-    'upside potential for long-term holders.'                            
055600                           TO RL-REASON OF                                
055700                              WS-RECOMMENDATION-REC                       
055800     PERFORM 2999-ESCRIBIR-RECOMENDACION                                  
055900        THRU 2999-ESCRIBIR-RECOMENDACION-EXIT                             
056000*                                                                         
056100     MOVE 'Real Estate' TO RL-REC-TYPE OF WS-RECOMMENDATION-REC           
056200     MOVE 'Private Real Estate Syndications' TO RL-REC-NAME OF            
056300                              WS-RECOMMENDATION-REC                       
056400     MOVE 'Direct ownership in commercial properties'                     
056500                           TO RL-REC-DESCRIPTION OF                       
056600                              WS-RECOMMENDATION-REC                       
056700     MOVE 10.0             TO RL-ALLOCATION-PCT OF                        
056800                              WS-RECOMMENDATION-REC                       
056900     MOVE 'Medium-High' TO RL-RISK-LEVEL OF WS-RECOMMENDATION-REC         
057000     MOVE 'Medium-term (5-7 years)' TO RL-TIMEFRAME OF                    
057100                              WS-RECOMMENDATION-REC                       
057200     MOVE '12-15% annually' TO RL-EXPECTED-RETURN OF                      
057300                              WS-RECOMMENDATION-REC                       
057400     MOVE 'Private real estate deals offer superior returns comp          
057500-    'ared to public REITs.'                                              
057600                           TO RL-REASON OF                                
057700                              WS-RECOMMENDATION-REC                       
057800     PERFORM 2999-ESCRIBIR-RECOMENDACION                                  
057900        THRU 2999-ESCRIBIR-RECOMENDACION-EXIT                             
058000*                                                                         
058100     MOVE 'Stocks' TO RL-REC-TYPE OF WS-RECOMMENDATION-REC                
058200     MOVE 'Small-Cap Growth Stocks' TO RL-REC-NAME OF                     
058300                              WS-RECOMMENDATION-REC                       
058400     MOVE 'Smaller companies with explosive growth potential'             
058500                           TO RL-REC-DESCRIPTION OF                       
058600                              WS-RECOMMENDATION-REC                       
058700     MOVE 10.0             TO RL-ALLOCATION-PCT OF                        
058800                              WS-RECOMMENDATION-REC                       
058900     MOVE 'Very High' TO RL-RISK-LEVEL OF WS-RECOMMENDATION-REC           
059000     MOVE 'Long-term (7-10 years)' TO RL-TIMEFRAME OF                     
059100                              WS-RECOMMENDATION-REC                       
059200     MOVE '15-20% annually' TO RL-EXPECTED-RETURN OF                      
059300                              WS-RECOMMENDATION-REC                       
059400     MOVE 'Small-cap stocks can deliver outsized returns as comp          
059500-    'anies scale and mature.'                                            
059600                           TO RL-REASON OF                                
059700                              WS-RECOMMENDATION-REC                       
059800     PERFORM 2999-ESCRIBIR-RECOMENDACION                                  
059900        THRU 2999-ESCRIBIR-RECOMENDACION-EXIT                             
060000*                                                                         
060100     MOVE 'Bonds' TO RL-REC-TYPE OF WS-RECOMMENDATION-REC                 
060200     MOVE 'High-Yield Bonds' TO RL-REC-NAME OF                            
060300                              WS-RECOMMENDATION-REC                       
060400     MOVE 'Higher-risk corporate bonds with attractive yields'            
060500                           TO RL-REC-DESCRIPTION OF                       
060600                              WS-RECOMMENDATION-REC                       
060700     MOVE 5.0             TO RL-ALLOCATION-PCT OF                         
060800                              WS-RECOMMENDATION-REC                       
060900     MOVE 'Medium-High' TO RL-RISK-LEVEL OF WS-RECOMMENDATION-REC         
061000     MOVE 'Medium-term (3-5 years)' TO RL-TIMEFRAME OF                    
061100                              WS-RECOMMENDATION-REC                       
061200     MOVE '6-8% annually' TO RL-EXPECTED-RETURN OF                        
061300                              WS-RECOMMENDATION-REC                       
061400     MOVE 'High-yield bonds balance your equity-heavy portfolio           
061500-    'while maintaining growth focus.'                                    
061600                           TO RL-REASON OF                                
061700                              WS-RECOMMENDATION-REC                       
061800     PERFORM 2999-ESCRIBIR-RECOMENDACION                                  
061900        THRU 2999-ESCRIBIR-RECOMENDACION-EXIT                             
062000*                                                                         
062100     .                                                                    
062200 2300-CATALOGO-AGRESIVO-EXIT.                                             
062300     EXIT.                                                                
062400******************************************************************        
062500*  2900-LEER-INVESTOR-PROFILE - LECTURA SECUENCIAL DE            *        
062600*  INVESTOR-PROFILE-IN, MARCA FIN DE ARCHIVO                     *        
062700******************************************************************        
062800 2900-LEER-INVESTOR-PROFILE.                                              
062900*                                                                         
063000     READ INVESTOR-PROFILE-IN INTO WS-INVESTOR-PROFILE-REC                
063100        AT END                                                            
063200           MOVE 'S' TO SW-FIN-ARCHIVO                                     
063300        NOT AT END                                                        
063400           ADD 1 TO CN-REG-LEIDOS                                         
063500     END-READ                                                             
063600*                                                                         
063700     .                                                                    
063800 2900-LEER-INVESTOR-PROFILE-EXIT.                                         
063900     EXIT.                                                                
064000******************************************************************        
064100*  2999-ESCRIBIR-RECOMENDACION - ESCRITURA DE UN RENGLON DEL     *        
064200*  CATALOGO A RECOMMENDATION-OUT                                 *        
064300******************************************************************        
064400 2999-ESCRIBIR-RECOMENDACION.                                             
064500*                                                                         
064600     WRITE FD-RECOMMENDATION-REC FROM WS-RECOMMENDATION-REC               
064700*                                                                         
064800     ADD 1 TO CN-REG-ESCRITOS                                             
064900*                                                                         
065000     .                                                                    
065100 2999-ESCRIBIR-RECOMENDACION-EXIT.                                        
065200     EXIT.                                                                
065300******************************************************************        
065400*        3000-FIN - CIERRE DE ARCHIVOS Y RESUMEN DE EJECUCION    *        
065500******************************************************************        
065600 3000-FIN.                                                                
065700*                                                                         
065800     MOVE CN-REG-LEIDOS   TO CN-REG-LEIDOS-ED                             
065900     DISPLAY ME-RESUMEN-EJECUCION SPACE CN-REG-LEIDOS-ED                  
066000             SPACE 'ESCRITOS'                                             
066100     MOVE CN-REG-ESCRITOS TO CN-REG-ESCRIT-ED                             
066200     DISPLAY CN-REG-ESCRIT-ED                                             
066300*                                                                         
066400     CLOSE INVESTOR-PROFILE-IN                                            
066500           RECOMMENDATION-OUT                                             
066600*                                                                         
066700     .                                                                    
066800 3000-FIN-EXIT.                                                           
066900     EXIT.                                                                
