000100******************************************************************        
000200*                                                                *        
000300*  COPYBOOK: V3EC002                                             *        
000400*                                                                *        
000500*  APLICACION: V3 - ASESORIA Y SIMULACION DE INVERSIONES         *        
000600*                                                                *        
000700*  DESCRIPCION: LAYOUT DEL REGISTRO RISK-PROFILE, SALIDA DE LA   *        
000800*               PONDERACION DE RIESGO (V32C01S/V32C01Z) CON EL   *        
000900*               PUNTAJE, LA CATEGORIA Y LA LISTA FIJA DE         *        
001000*               RECOMENDACIONES NARRATIVAS DE ESA CATEGORIA.     *        
001100*                                                                *        
001200*  USADO POR  : V32C01Z, V32C01S.                                *        
001300*                                                                *        
001400******************************************************************        
001500*        L O G    D E   M O D I F I C A C I O N E S              *        
001600******************************************************************        
001700*  FECHA      PROGRAMADOR   TICKET     DESCRIPCION               *        
001800*----------   -----------   --------   ------------------------ *         
001900*  14/03/1991  J.FACTORIA    FA-0001    VERSION ORIGINAL.        *        
002000*  02/09/1993  M.OQUENDO     FA-0045    MAXIMO DE RECOMENDACIONES*        
002100*                                       ELEVADO DE 3 A 4.        *        
002200*  11/12/1998  R.TOVAR       FA-0151    REVISION Y2K: SIN CAMPOS *        
002300*                                       DE FECHA EN ESTE LAYOUT. *        
002400*  05/06/2003  C.PRIETO      FA-0204    DOCUMENTADO EL CAMPO     *        
002500*                                       RP-REC-COUNT.            *        
002600*  23/08/2004  C.PRIETO      FA-0223    SE PARTIO EL FILLER DE   *        
002700*                                       HOLGURA EN DOS TRAMOS    *        
002800*                                       (ANTES/DESPUES DE LA     *        
002900*                                       TABLA) PARA DEJAR        *        
003000*                                       ESPACIO DE EXPANSION AL  *        
003100*                                       FINAL DEL REGISTRO, IGUAL*        
003200*                                       QUE EN LOS DEMAS LAYOUTS *        
003300*                                       DE LA APLICACION V3. NO  *        
003400*                                       CAMBIA LA LONGITUD TOTAL.*        
003500******************************************************************        
003600*                                                                         
003700*  REGLA DE NEGOCIO: LA TABLA RP-RECOMENDACIONES SE RESERVA CON           
003800*  4 OCURRENCIAS FIJAS (EL MAXIMO POSIBLE); RP-REC-COUNT INDICA           
003900*  CUANTAS DE ESAS 4 OCURRENCIAS ESTAN REALMENTE POBLADAS (3 PARA         
004000*  CONSERVADOR, 4 PARA MODERADO Y AGRESIVO). LAS OCURRENCIAS NO           
004100*  UTILIZADAS QUEDAN EN ESPACIOS.                                         
004200*                                                                         
004300 01  RISK-PROFILE-REC.                                                    
004400     05  RP-RISK-SCORE               PIC 9(03).                           
004500     05  RP-RISK-CATEGORY            PIC X(12).                           
004600     05  RP-REC-COUNT                PIC 9(01).                           
004700     05  FILLER                      PIC X(02).                           
004800     05  RP-RECOMMENDATIONS OCCURS 4 TIMES.                               
004900         10  RP-REC-TITLE            PIC X(40).                           
005000         10  RP-REC-DESCRIPTION      PIC X(120).                          
005100     05  FILLER                      PIC X(02).                           
