000100******************************************************************        
000200*                                                                *        
000300*  COPYBOOK: V3EC001                                             *        
000400*                                                                *        
000500*  APLICACION: V3 - ASESORIA Y SIMULACION DE INVERSIONES         *        
000600*                                                                *        
000700*  DESCRIPCION: LAYOUT DEL REGISTRO INVESTOR-PROFILE, UNICO      *        
000800*               PERFIL DE INVERSIONISTA QUE ALIMENTA LA          *        
000900*               PONDERACION DE RIESGO (V32C01S) Y EL CATALOGO    *        
001000*               DE RECOMENDACIONES (V33C01Z).                    *        
001100*                                                                *        
001200*  USADO POR  : V32C01Z, V32C01S, V33C01Z.                       *        
001300*                                                                *        
001400******************************************************************        
001500*        L O G    D E   M O D I F I C A C I O N E S              *        
001600******************************************************************        
001700*  FECHA      PROGRAMADOR   TICKET     DESCRIPCION               *        
001800*----------   -----------   --------   ------------------------ *         
001900*  14/03/1991  J.FACTORIA    FA-0001    VERSION ORIGINAL.        *        
002000*  02/09/1993  M.OQUENDO     FA-0044    SE AMPLIO INVESTMENT-    *        
002100*                                       EXPERIENCE A X(12).      *        
002200*  21/01/1997  R.TOVAR       FA-0108    SE AGREGO FILLER DE      *        
002300*                                       ALINEACION A 80 BYTES.   *        
002400*  11/12/1998  R.TOVAR       FA-0151    REVISION Y2K: CAMPOS DE  *        
002500*                                       ESTE LAYOUT NO LLEVAN    *        
002600*                                       FECHA DE SIGLO, SIN      *        
002700*                                       IMPACTO.                 *        
002800*  05/06/2003  C.PRIETO      FA-0203    DOCUMENTACION DE LAS     *        
002900*                                       REGLAS DE VALOR AUSENTE. *        
003000******************************************************************        
003100*                                                                         
003200*  REGLA DE NEGOCIO: UN CAMPO "AUSENTE" EN EL ARCHIVO DE ENTRADA          
003300*  SE REPRESENTA CON CEROS (CAMPOS NUMERICOS) O CON ESPACIOS              
003400*  (CAMPOS ALFANUMERICOS), YA QUE EL ARCHIVO ES DE LONGITUD FIJA          
003500*  Y NO EXISTE UN VALOR NULO EN COBOL. LOS PROGRAMAS QUE LEEN             
003600*  ESTE LAYOUT DEBEN TRATAR CERO/ESPACIOS COMO "NO SUMINISTRADO".         
003700*                                                                         
003800 01  INVESTOR-PROFILE-REC.                                                
003900     05  IP-AGE                      PIC 9(03).                           
004000     05  IP-MONTHLY-INCOME           PIC 9(09)V99.                        
004100     05  IP-INVESTMENT-EXPERIENCE    PIC X(12).                           
004200     05  IP-TIME-HORIZON             PIC X(06).                           
004300     05  FILLER                      PIC X(48).                           
