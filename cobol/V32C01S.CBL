000100******************************************************************        
000200*                                                                *        
000300*  PROGRAMA: V32C01S                                             *        
000400*                                                                *        
000500*  FECHA CREACION: 14/03/1991                                    *        
000600*                                                                *        
000700*  AUTOR: R. TOVAR                                               *        
000800*                                                                *        
000900*  APLICACION: V3 - ASESORIA Y SIMULACION DE INVERSIONES         *        
001000*                                                                *        
001100*  DESCRIPCION: SUBRUTINA DE LA PONDERACION DE RIESGO DEL        *        
001200*               INVERSIONISTA (RISKASSESSMENTSERVICE). RECIBE    *        
001300*               UN INVESTOR-PROFILE Y DEVUELVE EL RISK-PROFILE   *        
001400*               (PUNTAJE, CATEGORIA Y RECOMENDACIONES). ES       *        
001500*               INVOCADA POR EL DRIVER DE PONDERACION (V32C01Z)  *        
001600*               Y POR EL DRIVER DE RECOMENDACIONES DE CARTERA    *        
001700*               (V33C01Z), QUE SOLO NECESITA LA CATEGORIA.       *        
001800*                                                                *        
001900******************************************************************        
002000*                                                                *        
002100*         I D E N T I F I C A T I O N   D I V I S I O N          *        
002200*                                                                *        
002300*             INFORMACION GENERAL SOBRE EL PROGRAMA              *        
002400*                                                                *        
002500******************************************************************        
002600 IDENTIFICATION DIVISION.                                                 
002700*                                                                         
002800 PROGRAM-ID.   V32C01S.                                                   
002900 AUTHOR.       R. TOVAR.                                                  
003000 INSTALLATION. FACTORIA - DEPTO DE SISTEMAS.                              
003100 DATE-WRITTEN. 14/03/1991.                                                
003200 DATE-COMPILED.                                                           
003300 SECURITY.     USO INTERNO - APLICACION V3.                               
003400******************************************************************        
003500*        L O G    D E   M O D I F I C A C I O N E S              *        
003600******************************************************************        
003700*  FECHA      PROGRAMADOR   TICKET     DESCRIPCION               *        
003800*----------   -----------   --------   ------------------------ *         
003900*  14/03/1991  R.TOVAR       FA-0005    VERSION ORIGINAL: 4      *        
004000*                                       FACTORES PONDERADOS.     *        
004100*  02/09/1993  M.OQUENDO     FA-0046    SE AMPLIO LA TABLA DE    *        
004200*                                       RECOMENDACIONES DE       *        
004300*                                       MODERADO Y AGRESIVO A 4  *        
004400*                                       RENGLONES.               *        
004500*  19/05/1995  M.OQUENDO     FA-0079    SE AGREGO EL RECORTE A   *        
004600*                                       [0,100] DEL PUNTAJE      *        
004700*                                       TOTAL POR SOLICITUD DE   *        
004800*                                       AUDITORIA.               *        
004900*  11/12/1998  R.TOVAR       FA-0152    REVISION Y2K: EL         *        
005000*                                       PROGRAMA NO USA FECHAS   *        
005100*                                       DE SIGLO; SOLO SE        *        
005200*                                       ACTUALIZO EL SELLO DE    *        
005300*                                       FECHA DE TRAZA A 4       *        
005400*                                       DIGITOS DE ANO.          *        
005500*  07/02/2001  C.PRIETO      FA-0178    COMPARACION DE           *        
005600*                                       EXPERIENCIA Y HORIZONTE  *        
005700*                                       AHORA SE HACE EN         *        
005800*                                       MINUSCULAS (CASE-        *        
005900*                                       INSENSITIVE).            *        
006000*  23/08/2004  C.PRIETO      FA-0221    SE DOCUMENTO EL USO DE   *        
006100*                                       CERO/ESPACIOS COMO       *        
006200*                                       "AUSENTE" (VER V3EC001). *        
006300******************************************************************        
006400*                                                                *        
006500*        E N V I R O N M E N T         D I V I S I O N           *        
006600*                                                                *        
006700******************************************************************        
006800 ENVIRONMENT DIVISION.                                                    
006900*                                                                         
007000 CONFIGURATION SECTION.                                                   
007100*                                                                         
007200 SPECIAL-NAMES.                                                           
007300     C01 IS TOP-OF-FORM.                                                  
007400*                                                                         
007500 INPUT-OUTPUT SECTION.                                                    
007600******************************************************************        
007700*                                                                *        
007800*                D A T A            D I V I S I O N              *        
007900*                                                                *        
008000******************************************************************        
008100 DATA DIVISION.                                                           
008200******************************************************************        
008300*                                                                *        
008400*         W O R K I N G   S T O R A G E   S E C T I O N          *        
008500*                                                                *        
008600******************************************************************        
008700 WORKING-STORAGE SECTION.                                                 
008800******************************************************************        
008900*                        AREA DE CONSTANTES                      *        
009000******************************************************************        
009100 01  CT-CONSTANTES.                                                       
009200     05  CT-SCORE-MAX                PIC 9(03)   VALUE 100.               
009300     05  CT-SCORE-MIN                PIC 9(03)   VALUE 0.                 
009400     05  CT-LIM-CONSERVADOR          PIC 9(03)   VALUE 40.                
009500     05  CT-LIM-MODERADO             PIC 9(03)   VALUE 70.                
009600     05  CT-CAT-CONSERVADOR          PIC X(12)   VALUE                    
009700         'Conservative'.                                                  
009800     05  CT-CAT-MODERADO             PIC X(12)   VALUE                    
009900         'Moderate'.                                                      
010000     05  CT-CAT-AGRESIVO             PIC X(12)   VALUE                    
010100         'Aggressive'.                                                    
010200     05  WS-MAYUSCULAS               PIC X(26)   VALUE                    
010300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
010400     05  WS-MINUSCULAS               PIC X(26)   VALUE                    
010500         'abcdefghijklmnopqrstuvwxyz'.                                    
010600     05  FILLER                      PIC X(01).                           
010700******************************************************************        
010800*                  AREA DE VARIABLES AUXILIARES                  *        
010900******************************************************************        
011000 01  WS-VARIABLES-AUXILIARES.                                             
011100     05  WS-AGE-POINTS               PIC S9(03) COMP.                     
011200     05  WS-INCOME-POINTS            PIC S9(03) COMP.                     
011300     05  WS-EXPERIENCE-POINTS        PIC S9(03) COMP.                     
011400     05  WS-HORIZON-POINTS           PIC S9(03) COMP.                     
011500     05  WS-SCORE-ACCUM              PIC S9(04) COMP.                     
011600     05  WS-EXPERIENCE-LC            PIC X(12).                           
011700     05  WS-HORIZON-LC               PIC X(06).                           
011800*                                                                         
011900     05  WS-SCORE-NUM                PIC 9(03).                           
012000     05  WS-SCORE-ALPHA REDEFINES WS-SCORE-NUM                            
012100                                     PIC X(03).                           
012200*                                                                         
012300     05  WS-CURRENT-DATE-9.                                               
012400         10  WS-CD-CC                PIC 9(02).                           
012500         10  WS-CD-YY                PIC 9(02).                           
012600         10  WS-CD-MM                PIC 9(02).                           
012700         10  WS-CD-DD                PIC 9(02).                           
012800     05  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-9                    
012900                                     PIC X(08).                           
013000*                                                                         
013100     05  WS-INCOME-WORK               PIC 9(09)V99.                       
013200     05  WS-INCOME-ALPHA REDEFINES WS-INCOME-WORK                         
013300                                     PIC X(11).                           
013400     05  FILLER                      PIC X(01).                           
013500******************************************************************        
013600*                        AREA DE MENSAJES                        *        
013700******************************************************************        
013800 01  ME-MENSAJES-TRAZA.                                                   
013900     05  ME-TRAZA-PUNTAJE            PIC X(30)   VALUE                    
014000         'V32C01S - PUNTAJE CALCULADO:'.                                  
014100     05  FILLER                      PIC X(01).                           
014200*                                                                         
014300 LINKAGE SECTION.                                                         
014400*                                                                         
014500 01  INVESTOR-PROFILE-REC.                                                
014600     COPY V3EC001.                                                        
014700*                                                                         
014800 01  RISK-PROFILE-REC.                                                    
014900     COPY V3EC002.                                                        
015000******************************************************************        
015100*                                                                *        
015200*           P R O C E D U R E      D I V I S I O N               *        
015300*                                                                *        
015400******************************************************************        
015500 PROCEDURE DIVISION USING INVESTOR-PROFILE-REC RISK-PROFILE-REC.          
015600*                                                                         
015700 MAINLINE.                                                                
015800*                                                                         
015900     PERFORM 1000-INICIO                                                  
016000        THRU 1000-INICIO-EXIT                                             
016100*                                                                         
016200     PERFORM 2000-PROCESO                                                 
016300        THRU 2000-PROCESO-EXIT                                            
016400*                                                                         
016500     PERFORM 3000-FIN                                                     
016600        THRU 3000-FIN-EXIT                                                
016700*                                                                         
016800     GOBACK.                                                              
016900******************************************************************        
017000*                         1000-INICIO                            *        
017100******************************************************************        
017200 1000-INICIO.                                                             
017300*                                                                         
017400     ACCEPT WS-CURRENT-DATE-9 FROM DATE YYYYMMDD                          
017500*                                                                         
017600     INITIALIZE RISK-PROFILE-REC                                          
017700*                                                                         
017800     MOVE ZEROS TO WS-AGE-POINTS                                          
017900                   WS-INCOME-POINTS                                       
018000                   WS-EXPERIENCE-POINTS                                   
018100                   WS-HORIZON-POINTS                                      
018200                   WS-SCORE-ACCUM                                         
018300*                                                                         
018400     .                                                                    
018500 1000-INICIO-EXIT.                                                        
018600     EXIT.                                                                
018700******************************************************************        
018800*                        2000-PROCESO                            *        
018900******************************************************************        
019000 2000-PROCESO.                                                            
019100*                                                                         
019200     PERFORM 2100-CALCULAR-EDAD                                           
019300        THRU 2100-CALCULAR-EDAD-EXIT                                      
019400*                                                                         
019500     PERFORM 2200-CALCULAR-INGRESO                                        
019600        THRU 2200-CALCULAR-INGRESO-EXIT                                   
019700*                                                                         
019800     PERFORM 2300-CALCULAR-EXPERIENCIA                                    
019900        THRU 2300-CALCULAR-EXPERIENCIA-EXIT                               
020000*                                                                         
020100     PERFORM 2400-CALCULAR-HORIZONTE                                      
020200        THRU 2400-CALCULAR-HORIZONTE-EXIT                                 
020300*                                                                         
020400     PERFORM 2500-TOTALIZAR-PUNTAJE                                       
020500        THRU 2500-TOTALIZAR-PUNTAJE-EXIT                                  
020600*                                                                         
020700     PERFORM 2600-CARGAR-RECOMENDACIONES                                  
020800        THRU 2600-CARGAR-RECOMENDACIONES-EXIT                             
020900*                                                                         
021000     .                                                                    
021100 2000-PROCESO-EXIT.                                                       
021200     EXIT.                                                                
021300******************************************************************        
021400*       2100-CALCULAR-EDAD - FACTOR EDAD (5 A 25 PUNTOS)         *        
021500******************************************************************        
021600 2100-CALCULAR-EDAD.                                                      
021700*                                                                         
021800     IF IP-AGE = ZERO                                                     
021900        MOVE 15                      TO WS-AGE-POINTS                     
022000     ELSE                                                                 
022100        EVALUATE TRUE                                                     
022200           WHEN IP-AGE < 30                                               
022300              MOVE 25                TO WS-AGE-POINTS                     
022400           WHEN IP-AGE < 40                                               
022500              MOVE 20                TO WS-AGE-POINTS                     
022600           WHEN IP-AGE < 50                                               
022700              MOVE 15                TO WS-AGE-POINTS                     
022800           WHEN IP-AGE < 60                                               
022900              MOVE 10                TO WS-AGE-POINTS                     
023000           WHEN OTHER                                                     
023100              MOVE 5                 TO WS-AGE-POINTS                     
023200        END-EVALUATE                                                      
023300     END-IF                                                               
023400*                                                                         
023500     .                                                                    
023600 2100-CALCULAR-EDAD-EXIT.                                                 
023700     EXIT.                                                                
023800******************************************************************        
023900*   2200-CALCULAR-INGRESO - FACTOR INGRESO MENSUAL (5 A 25 PTS)  *        
024000******************************************************************        
024100 2200-CALCULAR-INGRESO.                                                   
024200*                                                                         
024300     MOVE IP-MONTHLY-INCOME          TO WS-INCOME-WORK                    
024400*                                                                         
024500     IF WS-INCOME-WORK = ZERO                                             
024600        MOVE 15                      TO WS-INCOME-POINTS                  
024700     ELSE                                                                 
024800        EVALUATE TRUE                                                     
024900           WHEN WS-INCOME-WORK > 10000                                    
025000              MOVE 25                TO WS-INCOME-POINTS                  
025100           WHEN WS-INCOME-WORK > 7000                                     
025200              MOVE 20                TO WS-INCOME-POINTS                  
025300           WHEN WS-INCOME-WORK > 5000                                     
025400              MOVE 15                TO WS-INCOME-POINTS                  
025500           WHEN WS-INCOME-WORK > 3000                                     
025600              MOVE 10                TO WS-INCOME-POINTS                  
025700           WHEN OTHER                                                     
025800              MOVE 5                 TO WS-INCOME-POINTS                  
025900        END-EVALUATE                                                      
026000     END-IF                                                               
026100*                                                                         
026200     .                                                                    
026300 2200-CALCULAR-INGRESO-EXIT.                                              
026400     EXIT.                                                                
026500******************************************************************        
026600* 2300-CALCULAR-EXPERIENCIA - FACTOR EXPERIENCIA (5 A 25 PTS)    *        
026700******************************************************************        
026800 2300-CALCULAR-EXPERIENCIA.                                               
026900*                                                                         
027000     MOVE IP-INVESTMENT-EXPERIENCE    TO WS-EXPERIENCE-LC                 
027100*                                                                         
027200     INSPECT WS-EXPERIENCE-LC CONVERTING WS-MAYUSCULAS                    
027300                                       TO WS-MINUSCULAS                   
027400*                                                                         
027500     EVALUATE WS-EXPERIENCE-LC                                            
027600        WHEN 'expert'                                                     
027700           MOVE 25                   TO WS-EXPERIENCE-POINTS              
027800        WHEN 'intermediate'                                               
027900           MOVE 15                   TO WS-EXPERIENCE-POINTS              
028000        WHEN 'beginner'                                                   
028100           MOVE 5                    TO WS-EXPERIENCE-POINTS              
028200        WHEN OTHER                                                        
028300           MOVE 10                   TO WS-EXPERIENCE-POINTS              
028400     END-EVALUATE                                                         
028500*                                                                         
028600     .                                                                    
028700 2300-CALCULAR-EXPERIENCIA-EXIT.                                          
028800     EXIT.                                                                
028900******************************************************************        
029000*  2400-CALCULAR-HORIZONTE - FACTOR HORIZONTE (5 A 25 PTS)       *        
029100******************************************************************        
029200 2400-CALCULAR-HORIZONTE.                                                 
029300*                                                                         
029400     MOVE IP-TIME-HORIZON             TO WS-HORIZON-LC                    
029500*                                                                         
029600     INSPECT WS-HORIZON-LC CONVERTING WS-MAYUSCULAS                       
029700                                    TO WS-MINUSCULAS                      
029800*                                                                         
029900     EVALUATE WS-HORIZON-LC                                               
030000        WHEN 'long'                                                       
030100           MOVE 25                   TO WS-HORIZON-POINTS                 
030200        WHEN 'medium'                                                     
030300           MOVE 15                   TO WS-HORIZON-POINTS                 
030400        WHEN 'short'                                                      
030500           MOVE 5                    TO WS-HORIZON-POINTS                 
030600        WHEN OTHER                                                        
030700           MOVE 15                   TO WS-HORIZON-POINTS                 
030800     END-EVALUATE                                                         
030900*                                                                         
031000     .                                                                    
031100 2400-CALCULAR-HORIZONTE-EXIT.                                            
031200     EXIT.                                                                
031300******************************************************************        
031400*  2500-TOTALIZAR-PUNTAJE - SUMA, RECORTE [0,100] Y CATEGORIA    *        
031500******************************************************************        
031600 2500-TOTALIZAR-PUNTAJE.                                                  
031700*                                                                         
031800     COMPUTE WS-SCORE-ACCUM = WS-AGE-POINTS                               
031900                             + WS-INCOME-POINTS                           
032000                             + WS-EXPERIENCE-POINTS                       
032100                             + WS-HORIZON-POINTS                          
032200*                                                                         
032300     IF WS-SCORE-ACCUM > CT-SCORE-MAX                                     
032400        MOVE CT-SCORE-MAX            TO WS-SCORE-ACCUM                    
032500     END-IF                                                               
032600*                                                                         
032700     IF WS-SCORE-ACCUM < CT-SCORE-MIN                                     
032800        MOVE CT-SCORE-MIN            TO WS-SCORE-ACCUM                    
032900     END-IF                                                               
033000*                                                                         
033100     MOVE WS-SCORE-ACCUM             TO RP-RISK-SCORE                     
033200     MOVE WS-SCORE-ACCUM             TO WS-SCORE-NUM                      
033300*                                                                         
033400     EVALUATE TRUE                                                        
033500        WHEN RP-RISK-SCORE <= CT-LIM-CONSERVADOR                          
033600           MOVE CT-CAT-CONSERVADOR   TO RP-RISK-CATEGORY                  
033700        WHEN RP-RISK-SCORE <= CT-LIM-MODERADO                             
033800           MOVE CT-CAT-MODERADO      TO RP-RISK-CATEGORY                  
033900        WHEN OTHER                                                        
034000           MOVE CT-CAT-AGRESIVO      TO RP-RISK-CATEGORY                  
034100     END-EVALUATE                                                         
034200*                                                                         
034300     .                                                                    
034400 2500-TOTALIZAR-PUNTAJE-EXIT.                                             
034500     EXIT.                                                                
034600******************************************************************        
034700*  2600-CARGAR-RECOMENDACIONES - CATALOGO FIJO POR CATEGORIA     *        
034800******************************************************************        
034900 2600-CARGAR-RECOMENDACIONES.                                             
035000*                                                                         
035100     EVALUATE RP-RISK-CATEGORY                                            
035200*                                                                         
035300        WHEN CT-CAT-CONSERVADOR                                           
035400           MOVE 3 TO RP-REC-COUNT                                         
035500           MOVE 'Focus on Bonds and Fixed Income'                         
035600                              TO RP-REC-TITLE(1)                          
035700           MOVE 'Allocate 60-70% to government bonds and high-gr          
035800-          'ade corporate bonds for stable returns.'                      
035900                              TO RP-REC-DESCRIPTION(1)                    
036000           MOVE 'Emergency Fund Priority'                                 
036100                              TO RP-REC-TITLE(2)                          
036200           MOVE 'Build 6-12 months of expenses in high-yield sav          
036300-          'ings before investing aggressively.'                          
036400                              TO RP-REC-DESCRIPTION(2)                    
036500           MOVE 'Blue-Chip Stocks Only'                                   
036600                              TO RP-REC-TITLE(3)                          
036700           MOVE 'If investing in stocks, focus on established di          
036800-          'vidend-paying companies with long track records.'             
036900                              TO RP-REC-DESCRIPTION(3)                    
037000*                                                                         
037100        WHEN CT-CAT-MODERADO                                              
037200           MOVE 4 TO RP-REC-COUNT                                         
037300           MOVE 'Balanced Portfolio Approach'                             
037400                              TO RP-REC-TITLE(1)                          
037500           MOVE 'Maintain a 60/40 stock-to-bond ratio for growth          
037600-          'with manageable risk.'                                        
037700                              TO RP-REC-DESCRIPTION(1)                    
037800           MOVE 'Diversify Across Sectors'                                
037900                              TO RP-REC-TITLE(2)                          
038000           MOVE 'Spread investments across technology, healthcar          
038100-          'e, finance, and consumer goods.'                              
038200                              TO RP-REC-DESCRIPTION(2)                    
038300           MOVE 'Consider Index Funds'                                    
038400                              TO RP-REC-TITLE(3)                          
038500           MOVE 'Low-cost index funds provide broad market expos          
038600-          'ure with minimal management fees.'                            
038700                              TO RP-REC-DESCRIPTION(3)                    
038800           MOVE 'Quarterly Rebalancing'                                   
038900                              TO RP-REC-TITLE(4)                          
039000           MOVE 'Review and rebalance your portfolio every 3 mon          
039100-          'ths to maintain target allocations.'                          
039200                              TO RP-REC-DESCRIPTION(4)                    
039300*                                                                         
039400        WHEN OTHER                                                        
039500           MOVE 4 TO RP-REC-COUNT                                         
039600           MOVE 'Growth Stock Focus'                                      
039700                              TO RP-REC-TITLE(1)                          
039800           MOVE 'Allocate 70-80% to growth stocks in emerging sec         
039900-          'tors like AI, renewable energy, and biotech.'                 
040000                              TO RP-REC-DESCRIPTION(1)                    
040100           MOVE 'Alternative Investments'                                 
040200                              TO RP-REC-TITLE(2)                          
040300           MOVE 'Consider real estate, commodities, and cryptocu          
040400-          'rrency for portfolio diversification.'                        
040500                              TO RP-REC-DESCRIPTION(2)                    
040600           MOVE 'International Exposure'                                  
040700                              TO RP-REC-TITLE(3)                          
040800           MOVE 'Include 20-30% in international markets, especi          
040900-          'ally emerging economies with high growth potential.'          
041000                              TO RP-REC-DESCRIPTION(3)                    
041100           MOVE 'Long-Term Holding Strategy'                              
041200                              TO RP-REC-TITLE(4)                          
041300           MOVE 'Ride out market volatility by maintaining posit          
041400-          'ions for 5-10 years minimum.'                                 
041500                              TO RP-REC-DESCRIPTION(4)                    
041600*                                                                         
041700     END-EVALUATE                                                         
041800*                                                                         
041900     .                                                                    
042000 2600-CARGAR-RECOMENDACIONES-EXIT.                                        
042100     EXIT.                                                                
042200******************************************************************        
042300*                            3000-FIN                            *        
042400******************************************************************        
042500 3000-FIN.                                                                
042600*                                                                         
042700     DISPLAY ME-TRAZA-PUNTAJE SPACE RP-RISK-SCORE                         
042800             SPACE RP-RISK-CATEGORY                                       
042900*                                                                         
043000     .                                                                    
043100 3000-FIN-EXIT.                                                           
043200     EXIT.                                                                
