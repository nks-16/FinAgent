000100******************************************************************        
000200*                                                                *        
000300*  PROGRAMA: V31C01Z                                             *        
000400*                                                                *        
000500*  FECHA CREACION: 14/03/1991                                    *        
000600*                                                                *        
000700*  AUTOR: M. OQUENDO                                             *        
000800*                                                                *        
000900*  APLICACION: V3 - ASESORIA Y SIMULACION DE INVERSIONES         *        
001000*                                                                *        
001100*  DESCRIPCION: DRIVER BATCH DEL INVESTMENTSIMULATIONSERVICE.    *        
001200*               LEE UNA SOLICITUD DE PROYECCION POR REGISTRO DEL *        
001300*               ARCHIVO SIMULATION-REQUEST-IN, PROYECTA EL VALOR *        
001400*               DEL PORTAFOLIO ANO POR ANO SEGUN LA ASIGNACION DE*        
001500*               ACTIVOS RECIBIDA Y ESCRIBE EN SIMULATION-RESULT-*         
001600*               OUT UN REGISTRO RESUMEN SEGUIDO DE UN REGISTRO   *        
001700*               DE DETALLE POR CADA ANO SIMULADO.                *        
001800*                                                                *        
001900******************************************************************        
002000*                                                                *        
002100*         I D E N T I F I C A T I O N   D I V I S I O N          *        
002200*                                                                *        
002300******************************************************************        
002400 IDENTIFICATION DIVISION.                                                 
002500*                                                                         
002600 PROGRAM-ID.   V31C01Z.                                                   
002700 AUTHOR.       M. OQUENDO.                                                
002800 INSTALLATION. FACTORIA - DEPTO DE SISTEMAS.                              
002900 DATE-WRITTEN. 14/03/1991.                                                
003000 DATE-COMPILED.                                                           
003100 SECURITY.     USO INTERNO - APLICACION V3.                               
003200******************************************************************        
003300*        L O G    D E   M O D I F I C A C I O N E S              *        
003400******************************************************************        
003500*  FECHA      PROGRAMADOR   TICKET     DESCRIPCION               *        
003600*----------   -----------   --------   ------------------------ *         
003700*  14/03/1991  M.OQUENDO     FA-0001    VERSION ORIGINAL: 7      *        
003800*                                       CLASES DE ACTIVOS, SIN   *        
003900*                                       INFLACION NI REBALANCEO. *        
004000*  02/09/1993  M.OQUENDO     FA-0044    SE AMPLIO INVESTMENT-    *        
004100*                                       SIMULATIONSERVICE CON EL *        
004200*                                       AJUSTE POR INFLACION Y   *        
004300*                                       EL REBALANCEO PERIODICO. *        
004400*  19/05/1995  M.OQUENDO     FA-0081    SE AGREGO EL RECORTE DE  *        
004500*                                       LA SUMA DE PORCENTAJES A *        
004600*                                       100,00 CON TOLERANCIA DE *        
004700*                                       0,01 PARA REDONDEOS.     *        
004800*  21/01/1997  R.TOVAR       FA-0108    SE AGREGO FILLER DE      *        
004900*                                       EXPANSION AL REGISTRO DE*         
005000*                                       DETALLE DE LA CORRIDA.   *        
005100*  11/12/1998  R.TOVAR       FA-0151    REVISION Y2K: EL         *        
005200*                                       PROGRAMA NO USA FECHAS   *        
005300*                                       DE SIGLO; SOLO SE        *        
005400*                                       ACTUALIZO EL SELLO DE    *        
005500*                                       FECHA DEL RESUMEN A 4    *        
005600*                                       DIGITOS DE ANO.          *        
005700*  07/02/2001  C.PRIETO      FA-0180    SE VALIDO EL FILE STATUS *        
005800*                                       DE APERTURA DE AMBOS     *        
005900*                                       ARCHIVOS ANTES DE ENTRAR *        
006000*                                       AL CICLO DE LECTURA.     *        
006100*  23/08/2004  C.PRIETO      FA-0222    SE DOCUMENTO EL CALCULO  *        
006200*                                       DE RAIZ CUADRADA POR     *        
006300*                                       NEWTON-RAPHSON USADO EN  *        
006400*                                       LA VOLATILIDAD DE        *        
006500*                                       CARTERA (VER PARRAFO     *        
006600*                                       2260).                   *        
006700******************************************************************        
006800*                                                                *        
006900*        E N V I R O N M E N T         D I V I S I O N           *        
007000*                                                                *        
007100******************************************************************        
007200 ENVIRONMENT DIVISION.                                                    
007300*                                                                         
007400 CONFIGURATION SECTION.                                                   
007500*                                                                         
007600 SPECIAL-NAMES.                                                           
007700     C01 IS TOP-OF-FORM.                                                  
007800*                                                                         
007900 INPUT-OUTPUT SECTION.                                                    
008000*                                                                         
008100 FILE-CONTROL.                                                            
008200*                                                                         
008300     SELECT SIMULATION-REQUEST-IN  ASSIGN TO SIMREQ                       
008400            FILE STATUS IS WS-FS-SIMREQ.                                  
008500*                                                                         
008600     SELECT SIMULATION-RESULT-OUT  ASSIGN TO SIMRES                       
008700            FILE STATUS IS WS-FS-SIMRES.                                  
008800******************************************************************        
008900*                                                                *        
009000*                D A T A            D I V I S I O N              *        
009100*                                                                *        
009200******************************************************************        
009300 DATA DIVISION.                                                           
009400*                                                                         
009500 FILE SECTION.                                                            
009600*                                                                         
009700*  LOS REGISTROS DE LOS FD SE MANEJAN COMO AREA PLANA; EL                 
009800*  DESGLOSE DE CAMPOS VIVE EN LAS COPIAS DE WORKING-STORAGE               
009900*  (SIMULATION-REQUEST-REC / SIM-RESULT-SUMMARY-REC / SIM-RESULT-         
010000*  DETAIL-REC) PARA EVITAR DUPLICAR LOS NOMBRES DE CAMPO DEL              
010100*  COPYBOOK EN DOS SECCIONES.                                             
010200*                                                                         
010300 FD  SIMULATION-REQUEST-IN                                                
010400     RECORDING MODE IS F                                                  
010500     LABEL RECORDS ARE STANDARD.                                          
010600 01  FD-SIMULATION-REQUEST-REC   PIC X(200).                              
010700*                                                                         
010800 FD  SIMULATION-RESULT-OUT                                                
010900     RECORDING MODE IS F                                                  
011000     LABEL RECORDS ARE STANDARD.                                          
011100 01  FD-SIMULATION-RESULT-REC    PIC X(320).                              
011200******************************************************************        
011300*                                                                *        
011400*         W O R K I N G   S T O R A G E   S E C T I O N          *        
011500*                                                                *        
011600******************************************************************        
011700 WORKING-STORAGE SECTION.                                                 
011800******************************************************************        
011900*           AREA DE CONSTANTES - TABLA DE ACTIVOS                *        
012000*   (RETORNO/VOLATILIDAD ANUAL ESPERADA POR CLASE DE ACTIVO,     *        
012100*    EN PORCENTAJE. CLASE NO RECONOCIDA USA EL VALOR POR         *        
012200*    DEFECTO: RETORNO 7,00 Y VOLATILIDAD 15,00.)                 *        
012300******************************************************************        
012400 01  CT-CONSTANTES.                                                       
012500     05  CT-RETORNO-DEFECTO          PIC 9(03)V99 VALUE 7.00.             
012600     05  CT-VOLAT-DEFECTO            PIC 9(03)V99 VALUE 15.00.            
012700     05  CT-RETORNO-STOCKS           PIC 9(03)V99 VALUE 10.00.            
012800     05  CT-VOLAT-STOCKS             PIC 9(03)V99 VALUE 18.00.            
012900     05  CT-RETORNO-BONDS            PIC 9(03)V99 VALUE 5.00.             
013000     05  CT-VOLAT-BONDS              PIC 9(03)V99 VALUE 6.00.             
013100     05  CT-RETORNO-REITS            PIC 9(03)V99 VALUE 8.00.             
013200     05  CT-VOLAT-REITS              PIC 9(03)V99 VALUE 15.00.            
013300     05  CT-RETORNO-CRYPTO           PIC 9(03)V99 VALUE 25.00.            
013400     05  CT-VOLAT-CRYPTO             PIC 9(03)V99 VALUE 80.00.            
013500     05  CT-RETORNO-CASH             PIC 9(03)V99 VALUE 3.00.             
013600     05  CT-VOLAT-CASH               PIC 9(03)V99 VALUE 0.50.             
013700     05  CT-RETORNO-COMMODITIES      PIC 9(03)V99 VALUE 6.00.             
013800     05  CT-VOLAT-COMMODITIES        PIC 9(03)V99 VALUE 20.00.            
013900     05  CT-RETORNO-INTERNATIONAL    PIC 9(03)V99 VALUE 9.00.             
014000     05  CT-VOLAT-INTERNATIONAL      PIC 9(03)V99 VALUE 22.00.            
014100     05  CT-PRIMA-RIESGO-BASE        PIC 9(03)V99 VALUE 3.00.             
014200     05  WS-MAYUSCULAS               PIC X(26)   VALUE                    
014300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
014400     05  WS-MINUSCULAS               PIC X(26)   VALUE                    
014500         'abcdefghijklmnopqrstuvwxyz'.                                    
014600     05  FILLER                      PIC X(01).                           
014700******************************************************************        
014800*                         AREA DE SWITCHES                       *        
014900******************************************************************        
015000 01  SW-SWITCHES.                                                         
015100     05  SW-FIN-ARCHIVO              PIC X(01)   VALUE 'N'.               
015200         88  SW-FIN-ARCHIVO-SI                   VALUE 'S'.               
015300         88  SW-FIN-ARCHIVO-NO                   VALUE 'N'.               
015400     05  SW-SOLICITUD-VALIDA         PIC X(01)   VALUE 'N'.               
015500         88  SW-SOLICITUD-VALIDA-SI               VALUE 'S'.              
015600         88  SW-SOLICITUD-VALIDA-NO               VALUE 'N'.              
015700     05  SW-ESCRIBIR-DETALLE         PIC X(01)   VALUE 'N'.               
015800         88  SW-ESCRIBIR-DETALLE-SI               VALUE 'S'.              
015900         88  SW-ESCRIBIR-DETALLE-NO               VALUE 'N'.              
016000     05  SW-REBALANCEAR-ANO          PIC X(01)   VALUE 'N'.               
016100         88  SW-REBALANCEAR-ANO-SI                VALUE 'S'.              
016200         88  SW-REBALANCEAR-ANO-NO                VALUE 'N'.              
016300     05  FILLER                      PIC X(01).                           
016400******************************************************************        
016500*                        AREA DE CONTADORES                      *        
016600******************************************************************        
016700 01  CN-CONTADORES.                                                       
016800     05  CN-REG-LEIDOS               PIC S9(07) COMP.                     
016900     05  CN-REG-ESCRITOS             PIC S9(07) COMP.                     
017000     05  CN-SOLIC-RECHAZADAS         PIC S9(07) COMP.                     
017100*                                                                         
017200     05  CN-REG-LEIDOS-ED            PIC ZZZ,ZZ9.                         
017300     05  CN-REG-ESCRIT-ED REDEFINES CN-REG-LEIDOS-ED                      
017400                                     PIC ZZZ,ZZ9.                         
017500     05  FILLER                      PIC X(01).                           
017600******************************************************************        
017700*                     AREA DE INDICES (COMP)                     *        
017800******************************************************************        
017900 01  IN-INDICES.                                                          
018000     05  IN-ACTIVO                   PIC S9(03) COMP.                     
018100     05  IN-ITERACION                PIC S9(03) COMP.                     
018200     05  FILLER                      PIC X(01).                           
018300******************************************************************        
018400*                     AREA DE ARCHIVOS/STATUS                    *        
018500******************************************************************        
018600 01  WS-AREA-ARCHIVOS.                                                    
018700     05  WS-FS-SIMREQ                PIC X(02).                           
018800         88  WS-FS-SIMREQ-OK                     VALUE '00'.              
018900         88  WS-FS-SIMREQ-EOF                     VALUE '10'.             
019000     05  WS-FS-SIMRES                PIC X(02).                           
019100         88  WS-FS-SIMRES-OK                     VALUE '00'.              
019200*                                                                         
019300     05  WS-FS-COMBO.                                                     
019400         10  WS-FS-COMBO-1           PIC X(02).                           
019500         10  WS-FS-COMBO-2           PIC X(02).                           
019600     05  WS-FS-COMBO-X REDEFINES WS-FS-COMBO                              
019700                                     PIC X(04).                           
019800     05  FILLER                      PIC X(01).                           
019900******************************************************************        
020000*                        AREA DE MENSAJES                        *        
020100******************************************************************        
020200 01  ME-MENSAJES-ERROR.                                                   
020300     05  ME-ERR-APERTURA             PIC X(60)   VALUE                    
020400         'V31C01Z - ERROR EN APERTURA DE ARCHIVOS - FS ='.                
020500     05  ME-RESUMEN-EJECUCION        PIC X(60)   VALUE                    
020600         'V31C01Z - LEIDOS/ESCRITOS/RECHAZADOS:'.                         
020700     05  ME-ERR-SOLICITUD            PIC X(60)   VALUE                    
020800         'V31C01Z - SOLICITUD RECHAZADA - MOTIVO ='.                      
020900     05  FILLER                      PIC X(01).                           
021000*                                                                         
021100 01  WS-CURRENT-DATE-9.                                                   
021200     05  WS-CD-CC                    PIC 9(02).                           
021300     05  WS-CD-YY                    PIC 9(02).                           
021400     05  WS-CD-MM                    PIC 9(02).                           
021500     05  WS-CD-DD                    PIC 9(02).                           
021600 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE-9                        
021700                                     PIC X(08).                           
021800******************************************************************        
021900*             AREA DE TRABAJO - VALIDACION DE SOLICITUD          *        
022000******************************************************************        
022100 01  WS-AREA-VALIDACION.                                                  
022200     05  WS-SUMA-PORCENTAJES         PIC 9(05)V99.                        
022300     05  WS-DIFERENCIA-SUMA          PIC S9(05)V99.                       
022400     05  WS-MOTIVO-RECHAZO           PIC X(45).                           
022500     05  FILLER                      PIC X(01).                           
022600******************************************************************        
022700*          AREA DE TRABAJO - TABLA DE ACTIVOS DE LA CORRIDA      *        
022800******************************************************************        
022900 01  WS-TABLA-ACTIVOS.                                                    
023000     05  WS-NUM-ACTIVOS              PIC 9(01).                           
023100     05  WS-ACTIVO-DATOS OCCURS 7 TIMES.                                  
023200         10  WS-ACTIVO-NOMBRE-LC     PIC X(13).                           
023300         10  WS-ACTIVO-RETORNO-PCT   PIC 9(03)V99.                        
023400         10  WS-ACTIVO-VOLAT-PCT     PIC 9(03)V99.                        
023500         10  WS-ACTIVO-VALOR         PIC S9(11)V99.                       
023600     05  FILLER                      PIC X(01).                           
023700******************************************************************        
023800*      AREA DE TRABAJO - ACUMULADORES DE LA SIMULACION ANUAL     *        
023900******************************************************************        
024000 01  WS-AREA-SIMULACION.                                                  
024100     05  WS-ANO                      PIC 9(03).                           
024200     05  WS-CONTRIB-ANUAL            PIC 9(09)V99.                        
024300     05  WS-CONTRIB-ACUM             PIC 9(11)V99.                        
024400     05  WS-VALOR-PORTAFOLIO         PIC 9(11)V99.                        
024500     05  WS-RETORNO-ANO              PIC S9(11)V99.                       
024600     05  WS-FACTOR-INFL-ACUM         PIC 9(03)V9999.                      
024700     05  WS-VALOR-REAL               PIC 9(11)V99.                        
024800     05  WS-DIVISOR-REBALANCEO       PIC S9(03) COMP.                     
024900     05  WS-COCIENTE-REBALANCEO      PIC S9(05) COMP.                     
025000     05  WS-RESIDUO-REBALANCEO       PIC S9(03) COMP.                     
025100     05  WS-TOTAL-REBALANCEO         PIC S9(11)V99.                       
025200     05  WS-RETORNO-PONDERADO        PIC 9(03)V99.                        
025300     05  FILLER                      PIC X(01).                           
025400******************************************************************        
025500*        AREA DE TRABAJO - VOLATILIDAD Y RAIZ CUADRADA           *        
025600******************************************************************        
025700 01  WS-AREA-ESTADISTICAS.                                                
025800     05  WS-SUMA-CUADRADOS           PIC S9(07)V9999.                     
025900     05  WS-PORTAFOLIO-VOLATILIDAD   PIC S9(07)V9999.                     
026000     05  WS-TERMINO-ASIGNACION       PIC S9(07)V9999.                     
026100*                                                                         
026200     05  WS-RAIZ-ENTRADA             PIC S9(07)V9999.                     
026300     05  WS-RAIZ-ACTUAL              PIC S9(07)V9999.                     
026400     05  WS-RAIZ-ANTERIOR            PIC S9(07)V9999.                     
026500     05  WS-RAIZ-RESULTADO           PIC S9(07)V9999.                     
026600     05  FILLER                      PIC X(01).                           
026700******************************************************************        
026800*                     AREA DE TRABAJO (COPIAS)                   *        
026900******************************************************************        
027000*  V3EC004 DECLARA SUS DOS 01 (SIM-RESULT-SUMMARY-REC Y                   
027100*  SIM-RESULT-DETAIL-REC) A NIVEL DE COPYBOOK; NO SE ENVUELVE EN          
027200*  UN 01 ADICIONAL PORQUE SUS NOMBRES DE CAMPO YA SON UNICOS              
027300*  DENTRO DEL PROGRAMA.                                                   
027400*                                                                         
027500     COPY V3EC003.                                                        
027600*                                                                         
027700     COPY V3EC004.                                                        
027800******************************************************************        
027900*                                                                *        
028000*           P R O C E D U R E      D I V I S I O N               *        
028100*                                                                *        
028200******************************************************************        
028300 PROCEDURE DIVISION.                                                      
028400*                                                                         
028500 MAINLINE.                                                                
028600*                                                                         
028700     PERFORM 1000-INICIO                                                  
028800        THRU 1000-INICIO-EXIT                                             
028900*                                                                         
029000     PERFORM 2000-PROCESO                                                 
029100        THRU 2000-PROCESO-EXIT                                            
029200        UNTIL SW-FIN-ARCHIVO-SI                                           
029300*                                                                         
029400     PERFORM 3000-FIN                                                     
029500        THRU 3000-FIN-EXIT                                                
029600*                                                                         
029700     STOP RUN.                                                            
029800******************************************************************        
029900*        1000-INICIO - APERTURA DE ARCHIVOS Y PRIMERA LECTURA    *        
030000******************************************************************        
030100 1000-INICIO.                                                             
030200*                                                                         
030300     ACCEPT WS-CURRENT-DATE-9 FROM DATE YYYYMMDD                          
030400*                                                                         
030500     MOVE ZEROS TO CN-REG-LEIDOS CN-REG-ESCRITOS                          
030600                    CN-SOLIC-RECHAZADAS                                   
030700*                                                                         
030800     OPEN INPUT  SIMULATION-REQUEST-IN                                    
030900     OPEN OUTPUT SIMULATION-RESULT-OUT                                    
031000*                                                                         
031100     MOVE WS-FS-SIMREQ TO WS-FS-COMBO-1                                   
031200     MOVE WS-FS-SIMRES TO WS-FS-COMBO-2                                   
031300*                                                                         
031400     IF NOT WS-FS-SIMREQ-OK OR NOT WS-FS-SIMRES-OK                        
031500        DISPLAY ME-ERR-APERTURA SPACE WS-FS-COMBO-X                       
031600        MOVE 'S' TO SW-FIN-ARCHIVO                                        
031700     ELSE                                                                 
031800        PERFORM 2900-LEER-SIMULATION-REQUEST                              
031900           THRU 2900-LEER-SIMULATION-REQUEST-EXIT                         
032000     END-IF                                                               
032100*                                                                         
032200     .                                                                    
032300 1000-INICIO-EXIT.                                                        
032400     EXIT.                                                                
032500******************************************************************        
032600*   2000-PROCESO - PROYECTA UNA SOLICITUD Y ESCRIBE SU RESULTADO *        
032700******************************************************************        
032800 2000-PROCESO.                                                            
032900*                                                                         
033000     MOVE 'N' TO SW-SOLICITUD-VALIDA                                      
033100*                                                                         
033200     PERFORM 2100-VALIDAR-SOLICITUD                                       
033300        THRU 2100-VALIDAR-SOLICITUD-EXIT                                  
033400*                                                                         
033500     IF SW-SOLICITUD-VALIDA-SI                                            
033600        PERFORM 2150-CARGAR-TABLA-ACTIVOS                                 
033700           THRU 2150-CARGAR-TABLA-ACTIVOS-EXIT                            
033800*                                                                         
033900        PERFORM 2200-CALCULAR-RETORNO-PONDERADO                           
034000           THRU 2200-CALCULAR-RETORNO-PONDERADO-EXIT                      
034100*                                                                         
034200        PERFORM 2250-CALCULAR-VOLATILIDAD                                 
034300           THRU 2250-CALCULAR-VOLATILIDAD-EXIT                            
034400*                                                                         
034500        PERFORM 2300-INICIALIZAR-CORRIDA                                  
034600           THRU 2300-INICIALIZAR-CORRIDA-EXIT                             
034700*                                                                         
034800        MOVE 'N' TO SW-ESCRIBIR-DETALLE                                   
034900        PERFORM 2400-SIMULAR-UN-ANO                                       
035000           THRU 2400-SIMULAR-UN-ANO-EXIT                                  
035100           VARYING WS-ANO FROM 1 BY 1                                     
035200           UNTIL WS-ANO > SR-TIME-HORIZON-YEARS                           
035300*                                                                         
035400        PERFORM 2500-CALCULAR-RESUMEN                                     
035500           THRU 2500-CALCULAR-RESUMEN-EXIT                                
035600*                                                                         
035700        PERFORM 2600-ESCRIBIR-RESUMEN                                     
035800           THRU 2600-ESCRIBIR-RESUMEN-EXIT                                
035900*                                                                         
036000        PERFORM 2300-INICIALIZAR-CORRIDA                                  
036100           THRU 2300-INICIALIZAR-CORRIDA-EXIT                             
036200*                                                                         
036300        MOVE 'S' TO SW-ESCRIBIR-DETALLE                                   
036400        PERFORM 2400-SIMULAR-UN-ANO                                       
036500           THRU 2400-SIMULAR-UN-ANO-EXIT                                  
036600           VARYING WS-ANO FROM 1 BY 1                                     
036700           UNTIL WS-ANO > SR-TIME-HORIZON-YEARS                           
036800     ELSE                                                                 
036900        PERFORM 2190-RECHAZAR-SOLICITUD                                   
037000           THRU 2190-RECHAZAR-SOLICITUD-EXIT                              
037100     END-IF                                                               
037200*                                                                         
037300     PERFORM 2900-LEER-SIMULATION-REQUEST                                 
037400        THRU 2900-LEER-SIMULATION-REQUEST-EXIT                            
037500*                                                                         
037600     .                                                                    
037700 2000-PROCESO-EXIT.                                                       
037800     EXIT.                                                                
037900******************************************************************        
038000*   2100-VALIDAR-SOLICITUD - REGLAS DE VALIDACION DE LA CORRIDA  *        
038100*   (MONTOS, HORIZONTE, ASIGNACIONES Y SUMA DE PORCENTAJES)      *        
038200******************************************************************        
038300 2100-VALIDAR-SOLICITUD.                                                  
038400*                                                                         
038500     MOVE SPACES TO WS-MOTIVO-RECHAZO                                     
038600     MOVE 'S' TO SW-SOLICITUD-VALIDA                                      
038700*                                                                         
038800*    LOS CAMPOS NUMERICOS SIN SIGNO DEL LAYOUT PLANO NO ADMITEN           
038900*    VALORES NEGATIVOS; SOLO SE VALIDA AUSENCIA (CERO) Y LIMITES.         
039000*                                                                         
039100     IF SR-TIME-HORIZON-YEARS < 1                                         
039200        MOVE 'N' TO SW-SOLICITUD-VALIDA                                   
039300        MOVE 'HORIZONTE AUSENTE O MENOR A 1 ANO'                          
039400                                TO WS-MOTIVO-RECHAZO                      
039500     END-IF                                                               
039600*                                                                         
039700     IF SW-SOLICITUD-VALIDA-SI                                            
039800        IF SR-ASSET-ALLOC-COUNT < 1                                       
039900           OR SR-ASSET-ALLOC-COUNT > 7                                    
040000           MOVE 'N' TO SW-SOLICITUD-VALIDA                                
040100           MOVE 'ASIGNACION DE ACTIVOS AUSENTE O INVALIDA'                
040200                                TO WS-MOTIVO-RECHAZO                      
040300        END-IF                                                            
040400     END-IF                                                               
040500*                                                                         
040600     IF SW-SOLICITUD-VALIDA-SI                                            
040700        PERFORM 2110-VALIDAR-SUMA-PORCENTAJES                             
040800           THRU 2110-VALIDAR-SUMA-PORCENTAJES-EXIT                        
040900     END-IF                                                               
041000*                                                                         
041100     IF SW-SOLICITUD-VALIDA-SI                                            
041200        PERFORM 2120-APLICAR-VALORES-DEFECTO                              
041300           THRU 2120-APLICAR-VALORES-DEFECTO-EXIT                         
041400     END-IF                                                               
041500*                                                                         
041600     .                                                                    
041700 2100-VALIDAR-SOLICITUD-EXIT.                                             
041800     EXIT.                                                                
041900******************************************************************        
042000*  2110-VALIDAR-SUMA-PORCENTAJES - LA SUMA DE LOS PORCENTAJES   *         
042100*  EN USO DEBE ESTAR A 0,01 DE 100,00 (VER V3EC003)              *        
042200******************************************************************        
042300 2110-VALIDAR-SUMA-PORCENTAJES.                                           
042400*                                                                         
042500     MOVE ZEROS TO WS-SUMA-PORCENTAJES                                    
042600*                                                                         
042700     PERFORM 2111-SUMAR-UN-PORCENTAJE                                     
042800        THRU 2111-SUMAR-UN-PORCENTAJE-EXIT                                
042900        VARYING IN-ACTIVO FROM 1 BY 1                                     
043000        UNTIL IN-ACTIVO > SR-ASSET-ALLOC-COUNT                            
043100*                                                                         
043200     COMPUTE WS-DIFERENCIA-SUMA = WS-SUMA-PORCENTAJES - 100.00            
043300*                                                                         
043400     IF WS-DIFERENCIA-SUMA < 0                                            
043500        COMPUTE WS-DIFERENCIA-SUMA = WS-DIFERENCIA-SUMA * -1              
043600     END-IF                                                               
043700*                                                                         
043800     IF WS-DIFERENCIA-SUMA > 0.01                                         
043900        MOVE 'N' TO SW-SOLICITUD-VALIDA                                   
044000        MOVE 'SUMA DE PORCENTAJES DE ACTIVOS NO ES 100'                   
044100                                TO WS-MOTIVO-RECHAZO                      
044200     END-IF                                                               
044300*                                                                         
044400     .                                                                    
044500 2110-VALIDAR-SUMA-PORCENTAJES-EXIT.                                      
044600     EXIT.                                                                
044700******************************************************************        
044800*     2111-SUMAR-UN-PORCENTAJE - ACUMULA UN RENGLON DE LA       *         
044900*     ASIGNACION DE ACTIVOS                                      *        
045000******************************************************************        
045100 2111-SUMAR-UN-PORCENTAJE.                                                
045200*                                                                         
045300     ADD SR-ALLOCATION-PCT (IN-ACTIVO) TO WS-SUMA-PORCENTAJES             
045400*                                                                         
045500     .                                                                    
045600 2111-SUMAR-UN-PORCENTAJE-EXIT.                                           
045700     EXIT.                                                                
045800******************************************************************        
045900*  2120-APLICAR-VALORES-DEFECTO - INFLACION Y REBALANCEO VIENEN *         
046000*  EN ESPACIOS/CERO CUANDO LA SOLICITUD NO LOS TRAE (VER V3EC003)*        
046100******************************************************************        
046200 2120-APLICAR-VALORES-DEFECTO.                                            
046300*                                                                         
046400     IF SR-INCLUDE-INFLATION = SPACE                                      
046500        MOVE 'Y' TO SR-INCLUDE-INFLATION                                  
046600     END-IF                                                               
046700*                                                                         
046800     IF SR-INFLATION-RATE = ZERO                                          
046900        MOVE 3.00 TO SR-INFLATION-RATE                                    
047000     END-IF                                                               
047100*                                                                         
047200     IF SR-INCLUDE-REBALANCING = SPACE                                    
047300        MOVE 'Y' TO SR-INCLUDE-REBALANCING                                
047400     END-IF                                                               
047500*                                                                         
047600     IF SR-REBAL-FREQ-MONTHS = ZERO                                       
047700        MOVE 12 TO SR-REBAL-FREQ-MONTHS                                   
047800     END-IF                                                               
047900*                                                                         
048000     .                                                                    
048100 2120-APLICAR-VALORES-DEFECTO-EXIT.                                       
048200     EXIT.                                                                
048300******************************************************************        
048400*   2150-CARGAR-TABLA-ACTIVOS - CARGA RETORNO/VOLATILIDAD POR   *         
048500*   CLASE DE ACTIVO DE LA ASIGNACION RECIBIDA                    *        
048600******************************************************************        
048700 2150-CARGAR-TABLA-ACTIVOS.                                               
048800*                                                                         
048900     MOVE SR-ASSET-ALLOC-COUNT TO WS-NUM-ACTIVOS                          
049000*                                                                         
049100     PERFORM 2151-CARGAR-UN-ACTIVO                                        
049200        THRU 2151-CARGAR-UN-ACTIVO-EXIT                                   
049300        VARYING IN-ACTIVO FROM 1 BY 1                                     
049400        UNTIL IN-ACTIVO > WS-NUM-ACTIVOS                                  
049500*                                                                         
049600     .                                                                    
049700 2150-CARGAR-TABLA-ACTIVOS-EXIT.                                          
049800     EXIT.                                                                
049900******************************************************************        
050000*     2151-CARGAR-UN-ACTIVO - BUSCA RETORNO/VOLATILIDAD DE UNA  *         
050100*     CLASE DE ACTIVO; CLASE DESCONOCIDA USA EL VALOR POR        *        
050200*     DEFECTO. LA COMPARACION ES INSENSIBLE A MAYUSCULAS.        *        
050300******************************************************************        
050400 2151-CARGAR-UN-ACTIVO.                                                   
050500*                                                                         
050600     MOVE SR-ASSET-NAME (IN-ACTIVO)                                       
050700                       TO WS-ACTIVO-NOMBRE-LC (IN-ACTIVO)                 
050800*                                                                         
050900     INSPECT WS-ACTIVO-NOMBRE-LC (IN-ACTIVO)                              
051000        CONVERTING WS-MAYUSCULAS TO WS-MINUSCULAS                         
051100*                                                                         
051200     EVALUATE WS-ACTIVO-NOMBRE-LC (IN-ACTIVO)                             
051300        WHEN 'stocks'                                                     
051400           MOVE CT-RETORNO-STOCKS TO                                      
051500                WS-ACTIVO-RETORNO-PCT (IN-ACTIVO)                         
051600           MOVE CT-VOLAT-STOCKS TO                                        
051700                WS-ACTIVO-VOLAT-PCT (IN-ACTIVO)                           
051800        WHEN 'bonds'                                                      
051900           MOVE CT-RETORNO-BONDS TO                                       
052000                WS-ACTIVO-RETORNO-PCT (IN-ACTIVO)                         
052100           MOVE CT-VOLAT-BONDS TO                                         
052200                WS-ACTIVO-VOLAT-PCT (IN-ACTIVO)                           
052300        WHEN 'reits'                                                      
052400           MOVE CT-RETORNO-REITS TO                                       
052500                WS-ACTIVO-RETORNO-PCT (IN-ACTIVO)                         
052600           MOVE CT-VOLAT-REITS TO                                         
052700                WS-ACTIVO-VOLAT-PCT (IN-ACTIVO)                           
052800        WHEN 'crypto'                                                     
052900           MOVE CT-RETORNO-CRYPTO TO                                      
053000                WS-ACTIVO-RETORNO-PCT (IN-ACTIVO)                         
053100           MOVE CT-VOLAT-CRYPTO TO                                        
053200                WS-ACTIVO-VOLAT-PCT (IN-ACTIVO)                           
053300        WHEN 'cash'                                                       
053400           MOVE CT-RETORNO-CASH TO                                        
053500                WS-ACTIVO-RETORNO-PCT (IN-ACTIVO)                         
053600           MOVE CT-VOLAT-CASH TO                                          
053700                WS-ACTIVO-VOLAT-PCT (IN-ACTIVO)                           
053800        WHEN 'commodities'                                                
053900           MOVE CT-RETORNO-COMMODITIES TO                                 
054000                WS-ACTIVO-RETORNO-PCT (IN-ACTIVO)                         
054100           MOVE CT-VOLAT-COMMODITIES TO                                   
054200                WS-ACTIVO-VOLAT-PCT (IN-ACTIVO)                           
054300        WHEN 'international'                                              
054400           MOVE CT-RETORNO-INTERNATIONAL TO                               
054500                WS-ACTIVO-RETORNO-PCT (IN-ACTIVO)                         
054600           MOVE CT-VOLAT-INTERNATIONAL TO                                 
054700                WS-ACTIVO-VOLAT-PCT (IN-ACTIVO)                           
054800        WHEN OTHER                                                        
054900           MOVE CT-RETORNO-DEFECTO TO                                     
055000                WS-ACTIVO-RETORNO-PCT (IN-ACTIVO)                         
055100           MOVE CT-VOLAT-DEFECTO TO                                       
055200                WS-ACTIVO-VOLAT-PCT (IN-ACTIVO)                           
055300     END-EVALUATE                                                         
055400*                                                                         
055500     .                                                                    
055600 2151-CARGAR-UN-ACTIVO-EXIT.                                              
055700     EXIT.                                                                
055800******************************************************************        
055900*  2190-RECHAZAR-SOLICITUD - TRAZA LA SOLICITUD RECHAZADA; NO   *         
056000*  SE ESCRIBE REGISTRO ALGUNO EN SIMULATION-RESULT-OUT           *        
056100******************************************************************        
056200 2190-RECHAZAR-SOLICITUD.                                                 
056300*                                                                         
056400     DISPLAY ME-ERR-SOLICITUD SPACE WS-MOTIVO-RECHAZO                     
056500*                                                                         
056600     ADD 1 TO CN-SOLIC-RECHAZADAS                                         
056700*                                                                         
056800     .                                                                    
056900 2190-RECHAZAR-SOLICITUD-EXIT.                                            
057000     EXIT.                                                                
057100******************************************************************        
057200*  2200-CALCULAR-RETORNO-PONDERADO - RETORNO PROMEDIO ANUAL,    *         
057300*  PONDERADO POR EL PORCENTAJE ASIGNADO A CADA CLASE DE ACTIVO   *        
057400******************************************************************        
057500 2200-CALCULAR-RETORNO-PONDERADO.                                         
057600*                                                                         
057700     MOVE ZEROS TO WS-RETORNO-PONDERADO                                   
057800*                                                                         
057900     PERFORM 2201-SUMAR-RETORNO-ACTIVO                                    
058000        THRU 2201-SUMAR-RETORNO-ACTIVO-EXIT                               
058100        VARYING IN-ACTIVO FROM 1 BY 1                                     
058200        UNTIL IN-ACTIVO > WS-NUM-ACTIVOS                                  
058300*                                                                         
058400     .                                                                    
058500 2200-CALCULAR-RETORNO-PONDERADO-EXIT.                                    
058600     EXIT.                                                                
058700******************************************************************        
058800*     2201-SUMAR-RETORNO-ACTIVO - ACUMULA LA PARTE PONDERADA    *         
058900*     DE UNA CLASE DE ACTIVO AL RETORNO PROMEDIO                 *        
059000******************************************************************        
059100 2201-SUMAR-RETORNO-ACTIVO.                                               
059200*                                                                         
059300     COMPUTE WS-RETORNO-PONDERADO = WS-RETORNO-PONDERADO +                
059400         (SR-ALLOCATION-PCT (IN-ACTIVO) / 100 *                           
059500          WS-ACTIVO-RETORNO-PCT (IN-ACTIVO))                              
059600*                                                                         
059700     .                                                                    
059800 2201-SUMAR-RETORNO-ACTIVO-EXIT.                                          
059900     EXIT.                                                                
060000******************************************************************        
060100*  2250-CALCULAR-VOLATILIDAD - VOLATILIDAD DE CARTERA: RAIZ     *         
060200*  CUADRADA DE LA SUMA DE (PORCENTAJE/100 * VOLATILIDAD)**2      *        
060300******************************************************************        
060400 2250-CALCULAR-VOLATILIDAD.                                               
060500*                                                                         
060600     MOVE ZEROS TO WS-SUMA-CUADRADOS                                      
060700*                                                                         
060800     PERFORM 2251-SUMAR-CUADRADO-ACTIVO                                   
060900        THRU 2251-SUMAR-CUADRADO-ACTIVO-EXIT                              
061000        VARYING IN-ACTIVO FROM 1 BY 1                                     
061100        UNTIL IN-ACTIVO > WS-NUM-ACTIVOS                                  
061200*                                                                         
061300     MOVE WS-SUMA-CUADRADOS TO WS-RAIZ-ENTRADA                            
061400*                                                                         
061500     PERFORM 2260-RAIZ-CUADRADA                                           
061600        THRU 2260-RAIZ-CUADRADA-EXIT                                      
061700*                                                                         
061800     MOVE WS-RAIZ-RESULTADO TO WS-PORTAFOLIO-VOLATILIDAD                  
061900*                                                                         
062000     .                                                                    
062100 2250-CALCULAR-VOLATILIDAD-EXIT.                                          
062200     EXIT.                                                                
062300******************************************************************        
062400*    2251-SUMAR-CUADRADO-ACTIVO - ACUMULA EL TERMINO AL        *          
062500*    CUADRADO DE UNA CLASE DE ACTIVO                             *        
062600******************************************************************        
062700 2251-SUMAR-CUADRADO-ACTIVO.                                              
062800*                                                                         
062900     COMPUTE WS-TERMINO-ASIGNACION =                                      
063000         (SR-ALLOCATION-PCT (IN-ACTIVO) / 100) *                          
063100          WS-ACTIVO-VOLAT-PCT (IN-ACTIVO)                                 
063200*                                                                         
063300     COMPUTE WS-SUMA-CUADRADOS = WS-SUMA-CUADRADOS +                      
063400         (WS-TERMINO-ASIGNACION * WS-TERMINO-ASIGNACION)                  
063500*                                                                         
063600     .                                                                    
063700 2251-SUMAR-CUADRADO-ACTIVO-EXIT.                                         
063800     EXIT.                                                                
063900******************************************************************        
064000*  2260-RAIZ-CUADRADA - RAIZ CUADRADA DE WS-RAIZ-ENTRADA POR EL *         
064100*  METODO DE NEWTON-RAPHSON (20 ITERACIONES). EL COMPILADOR DE  *         
064200*  ESTA CASA NO TRAE FUNCIONES INTRINSECAS; SE CALCULA A MANO.  *         
064300*  (DOCUMENTADO FA-0222, VER LOG DE MODIFICACIONES.)             *        
064400******************************************************************        
064500 2260-RAIZ-CUADRADA.                                                      
064600*                                                                         
064700     IF WS-RAIZ-ENTRADA = ZERO                                            
064800        MOVE ZEROS TO WS-RAIZ-RESULTADO                                   
064900     ELSE                                                                 
065000        MOVE WS-RAIZ-ENTRADA TO WS-RAIZ-ACTUAL                            
065100*                                                                         
065200        PERFORM 2261-ITERAR-NEWTON                                        
065300           THRU 2261-ITERAR-NEWTON-EXIT                                   
065400           VARYING IN-ITERACION FROM 1 BY 1                               
065500           UNTIL IN-ITERACION > 20                                        
065600*                                                                         
065700        MOVE WS-RAIZ-ACTUAL TO WS-RAIZ-RESULTADO                          
065800     END-IF                                                               
065900*                                                                         
066000     .                                                                    
066100 2260-RAIZ-CUADRADA-EXIT.                                                 
066200     EXIT.                                                                
066300******************************************************************        
066400*    2261-ITERAR-NEWTON - UNA ITERACION X = (X + S/X) / 2       *         
066500******************************************************************        
066600 2261-ITERAR-NEWTON.                                                      
066700*                                                                         
066800     MOVE WS-RAIZ-ACTUAL TO WS-RAIZ-ANTERIOR                              
066900*                                                                         
067000     COMPUTE WS-RAIZ-ACTUAL ROUNDED =                                     
067100         (WS-RAIZ-ANTERIOR + (WS-RAIZ-ENTRADA / WS-RAIZ-ANTERIOR))        
067200         / 2                                                              
067300*                                                                         
067400     .                                                                    
067500 2261-ITERAR-NEWTON-EXIT.                                                 
067600     EXIT.                                                                
067700******************************************************************        
067800*  2300-INICIALIZAR-CORRIDA - VALORES INICIALES DE LA CARTERA   *         
067900*  ANTES DE SIMULAR EL PRIMER ANO (SE EJECUTA DOS VECES: UNA     *        
068000*  PARA EL CALCULO DEL RESUMEN Y OTRA PARA ESCRIBIR EL DETALLE)  *        
068100******************************************************************        
068200 2300-INICIALIZAR-CORRIDA.                                                
068300*                                                                         
068400     MOVE SR-INITIAL-INVESTMENT TO WS-CONTRIB-ACUM                        
068500     MOVE ZEROS TO WS-RETORNO-ANO                                         
068600     MOVE 1.0000 TO WS-FACTOR-INFL-ACUM                                   
068700*                                                                         
068800     PERFORM 2301-INICIALIZAR-UN-ACTIVO                                   
068900        THRU 2301-INICIALIZAR-UN-ACTIVO-EXIT                              
069000        VARYING IN-ACTIVO FROM 1 BY 1                                     
069100        UNTIL IN-ACTIVO > WS-NUM-ACTIVOS                                  
069200*                                                                         
069300     PERFORM 2302-TOTALIZAR-PORTAFOLIO                                    
069400        THRU 2302-TOTALIZAR-PORTAFOLIO-EXIT                               
069500*                                                                         
069600     MOVE WS-VALOR-PORTAFOLIO TO WS-VALOR-REAL                            
069700*                                                                         
069800     .                                                                    
069900 2300-INICIALIZAR-CORRIDA-EXIT.                                           
070000     EXIT.                                                                
070100******************************************************************        
070200*   2301-INICIALIZAR-UN-ACTIVO - VALOR INICIAL DE UNA CLASE DE  *         
070300*   ACTIVO SEGUN SU PORCENTAJE DE ASIGNACION                     *        
070400******************************************************************        
070500 2301-INICIALIZAR-UN-ACTIVO.                                              
070600*                                                                         
070700     COMPUTE WS-ACTIVO-VALOR (IN-ACTIVO) ROUNDED =                        
070800         SR-INITIAL-INVESTMENT *                                          
070900         (SR-ALLOCATION-PCT (IN-ACTIVO) / 100)                            
071000*                                                                         
071100     .                                                                    
071200 2301-INICIALIZAR-UN-ACTIVO-EXIT.                                         
071300     EXIT.                                                                
071400******************************************************************        
071500*  2302-TOTALIZAR-PORTAFOLIO - SUMA EL VALOR DE TODAS LAS       *         
071600*  CLASES DE ACTIVO PARA OBTENER EL VALOR TOTAL DE LA CARTERA    *        
071700******************************************************************        
071800 2302-TOTALIZAR-PORTAFOLIO.                                               
071900*                                                                         
072000     MOVE ZEROS TO WS-VALOR-PORTAFOLIO                                    
072100*                                                                         
072200     PERFORM 2303-SUMAR-UN-ACTIVO                                         
072300        THRU 2303-SUMAR-UN-ACTIVO-EXIT                                    
072400        VARYING IN-ACTIVO FROM 1 BY 1                                     
072500        UNTIL IN-ACTIVO > WS-NUM-ACTIVOS                                  
072600*                                                                         
072700     .                                                                    
072800 2302-TOTALIZAR-PORTAFOLIO-EXIT.                                          
072900     EXIT.                                                                
073000******************************************************************        
073100*      2303-SUMAR-UN-ACTIVO - ACUMULA EL VALOR DE UNA CLASE     *         
073200******************************************************************        
073300 2303-SUMAR-UN-ACTIVO.                                                    
073400*                                                                         
073500     ADD WS-ACTIVO-VALOR (IN-ACTIVO) TO WS-VALOR-PORTAFOLIO               
073600*                                                                         
073700     .                                                                    
073800 2303-SUMAR-UN-ACTIVO-EXIT.                                               
073900     EXIT.                                                                
074000******************************************************************        
074100*  2400-SIMULAR-UN-ANO - UN ANO DE PROYECCION: CONTRIBUCION,    *         
074200*  RETORNO, REBALANCEO (SI APLICA) Y AJUSTE POR INFLACION. EL   *         
074300*  ORDEN SE RESPETA TAL CUAL LO DEFINE INVESTMENTSIMULATION-     *        
074400*  SERVICE: PRIMERO SE APORTA, LUEGO SE APLICA EL RETORNO Y      *        
074500*  POR ULTIMO SE REBALANCEA.                                     *        
074600******************************************************************        
074700 2400-SIMULAR-UN-ANO.                                                     
074800*                                                                         
074900     COMPUTE WS-CONTRIB-ANUAL = SR-MONTHLY-CONTRIBUTION * 12              
075000*                                                                         
075100     ADD WS-CONTRIB-ANUAL TO WS-CONTRIB-ACUM                              
075200*                                                                         
075300     PERFORM 2410-APORTAR-UN-ACTIVO                                       
075400        THRU 2410-APORTAR-UN-ACTIVO-EXIT                                  
075500        VARYING IN-ACTIVO FROM 1 BY 1                                     
075600        UNTIL IN-ACTIVO > WS-NUM-ACTIVOS                                  
075700*                                                                         
075800     PERFORM 2420-APLICAR-RETORNO-UN-ACTIVO                               
075900        THRU 2420-APLICAR-RETORNO-UN-ACTIVO-EXIT                          
076000        VARYING IN-ACTIVO FROM 1 BY 1                                     
076100        UNTIL IN-ACTIVO > WS-NUM-ACTIVOS                                  
076200*                                                                         
076300     PERFORM 2430-DECIDIR-REBALANCEO                                      
076400        THRU 2430-DECIDIR-REBALANCEO-EXIT                                 
076500*                                                                         
076600     IF SW-REBALANCEAR-ANO-SI                                             
076700        PERFORM 2440-REBALANCEAR-CARTERA                                  
076800           THRU 2440-REBALANCEAR-CARTERA-EXIT                             
076900     END-IF                                                               
077000*                                                                         
077100     PERFORM 2302-TOTALIZAR-PORTAFOLIO                                    
077200        THRU 2302-TOTALIZAR-PORTAFOLIO-EXIT                               
077300*                                                                         
077400     COMPUTE WS-RETORNO-ANO =                                             
077500         WS-VALOR-PORTAFOLIO - WS-CONTRIB-ACUM                            
077600*                                                                         
077700     IF SR-INCLUDE-INFLATION = 'Y'                                        
077800        COMPUTE WS-FACTOR-INFL-ACUM ROUNDED =                             
077900           WS-FACTOR-INFL-ACUM *                                          
078000           (1 + (SR-INFLATION-RATE / 100))                                
078100     END-IF                                                               
078200*                                                                         
078300     COMPUTE WS-VALOR-REAL ROUNDED =                                      
078400         WS-VALOR-PORTAFOLIO / WS-FACTOR-INFL-ACUM                        
078500*                                                                         
078600     IF SW-ESCRIBIR-DETALLE-SI                                            
078700        PERFORM 2700-ARMAR-DETALLE                                        
078800           THRU 2700-ARMAR-DETALLE-EXIT                                   
078900*                                                                         
079000        PERFORM 2710-ESCRIBIR-DETALLE                                     
079100           THRU 2710-ESCRIBIR-DETALLE-EXIT                                
079200     END-IF                                                               
079300*                                                                         
079400     .                                                                    
079500 2400-SIMULAR-UN-ANO-EXIT.                                                
079600     EXIT.                                                                
079700******************************************************************        
079800*     2410-APORTAR-UN-ACTIVO - DISTRIBUYE LA CONTRIBUCION DEL   *         
079900*     ANO ENTRE LAS CLASES DE ACTIVO SEGUN SU PORCENTAJE         *        
080000******************************************************************        
080100 2410-APORTAR-UN-ACTIVO.                                                  
080200*                                                                         
080300     COMPUTE WS-ACTIVO-VALOR (IN-ACTIVO) ROUNDED =                        
080400         WS-ACTIVO-VALOR (IN-ACTIVO) +                                    
080500         (WS-CONTRIB-ANUAL *                                              
080600          (SR-ALLOCATION-PCT (IN-ACTIVO) / 100))                          
080700*                                                                         
080800     .                                                                    
080900 2410-APORTAR-UN-ACTIVO-EXIT.                                             
081000     EXIT.                                                                
081100******************************************************************        
081200*  2420-APLICAR-RETORNO-UN-ACTIVO - CAPITALIZA EL VALOR DE UNA  *         
081300*  CLASE DE ACTIVO CON SU RETORNO ANUAL ESPERADO                 *        
081400******************************************************************        
081500 2420-APLICAR-RETORNO-UN-ACTIVO.                                          
081600*                                                                         
081700     COMPUTE WS-ACTIVO-VALOR (IN-ACTIVO) ROUNDED =                        
081800         WS-ACTIVO-VALOR (IN-ACTIVO) *                                    
081900         (1 + (WS-ACTIVO-RETORNO-PCT (IN-ACTIVO) / 100))                  
082000*                                                                         
082100     .                                                                    
082200 2420-APLICAR-RETORNO-UN-ACTIVO-EXIT.                                     
082300     EXIT.                                                                
082400******************************************************************        
082500*  2430-DECIDIR-REBALANCEO - EL REBALANCEO SOLO OCURRE CADA     *         
082600*  SR-REBAL-FREQ-MONTHS/12 ANOS; SI EL COCIENTE ES CERO (MENOS   *        
082700*  DE 12 MESES) NO SE REBALANCEA NUNCA (SE EVITA LA DIVISION     *        
082800*  ENTRE CERO DEL MODULO).                                       *        
082900******************************************************************        
083000 2430-DECIDIR-REBALANCEO.                                                 
083100*                                                                         
083200     MOVE 'N' TO SW-REBALANCEAR-ANO                                       
083300*                                                                         
083400     IF SR-INCLUDE-REBALANCING = 'Y'                                      
083500        COMPUTE WS-DIVISOR-REBALANCEO =                                   
083600           SR-REBAL-FREQ-MONTHS / 12                                      
083700*                                                                         
083800        IF WS-DIVISOR-REBALANCEO > 0                                      
083900           DIVIDE WS-ANO BY WS-DIVISOR-REBALANCEO                         
084000              GIVING WS-COCIENTE-REBALANCEO                               
084100              REMAINDER WS-RESIDUO-REBALANCEO                             
084200           IF WS-RESIDUO-REBALANCEO = 0                                   
084300              MOVE 'S' TO SW-REBALANCEAR-ANO                              
084400           END-IF                                                         
084500        END-IF                                                            
084600     END-IF                                                               
084700*                                                                         
084800     .                                                                    
084900 2430-DECIDIR-REBALANCEO-EXIT.                                            
085000     EXIT.                                                                
085100******************************************************************        
085200*  2440-REBALANCEAR-CARTERA - SUMA EL VALOR TOTAL DE LA CARTERA *         
085300*  Y LO REDISTRIBUYE SEGUN LOS PORCENTAJES ORIGINALES DE LA      *        
085400*  SOLICITUD                                                     *        
085500******************************************************************        
085600 2440-REBALANCEAR-CARTERA.                                                
085700*                                                                         
085800     PERFORM 2302-TOTALIZAR-PORTAFOLIO                                    
085900        THRU 2302-TOTALIZAR-PORTAFOLIO-EXIT                               
086000*                                                                         
086100     MOVE WS-VALOR-PORTAFOLIO TO WS-TOTAL-REBALANCEO                      
086200*                                                                         
086300     PERFORM 2441-REDISTRIBUIR-UN-ACTIVO                                  
086400        THRU 2441-REDISTRIBUIR-UN-ACTIVO-EXIT                             
086500        VARYING IN-ACTIVO FROM 1 BY 1                                     
086600        UNTIL IN-ACTIVO > WS-NUM-ACTIVOS                                  
086700*                                                                         
086800     .                                                                    
086900 2440-REBALANCEAR-CARTERA-EXIT.                                           
087000     EXIT.                                                                
087100******************************************************************        
087200*   2441-REDISTRIBUIR-UN-ACTIVO - NUEVO VALOR DE UNA CLASE DE   *         
087300*   ACTIVO SEGUN SU PORCENTAJE ORIGINAL DE ASIGNACION            *        
087400******************************************************************        
087500 2441-REDISTRIBUIR-UN-ACTIVO.                                             
087600*                                                                         
087700     COMPUTE WS-ACTIVO-VALOR (IN-ACTIVO) ROUNDED =                        
087800         WS-TOTAL-REBALANCEO *                                            
087900         (SR-ALLOCATION-PCT (IN-ACTIVO) / 100)                            
088000*                                                                         
088100     .                                                                    
088200 2441-REDISTRIBUIR-UN-ACTIVO-EXIT.                                        
088300     EXIT.                                                                
088400******************************************************************        
088500*  2500-CALCULAR-RESUMEN - ARMA SIM-RESULT-SUMMARY-REC CON LOS  *         
088600*  VALORES FINALES DE LA CORRIDA Y LAS ESTADISTICAS DERIVADAS    *        
088700******************************************************************        
088800 2500-CALCULAR-RESUMEN.                                                   
088900*                                                                         
089000     MOVE 'S' TO SR-REC-TYPE-CDE                                          
089100     MOVE WS-VALOR-PORTAFOLIO TO SR-FINAL-VALUE                           
089200     MOVE WS-CONTRIB-ACUM TO SR-TOTAL-CONTRIBUTIONS                       
089300*                                                                         
089400     COMPUTE SR-TOTAL-RETURNS =                                           
089500         SR-FINAL-VALUE - SR-TOTAL-CONTRIBUTIONS                          
089600*                                                                         
089700     COMPUTE SR-REAL-RETURN-AFTER-INFL =                                  
089800         WS-VALOR-REAL - SR-TOTAL-CONTRIBUTIONS                           
089900*                                                                         
090000     MOVE WS-RETORNO-PONDERADO TO SR-AVERAGE-ANNUAL-RETURN                
090100     MOVE WS-NUM-ACTIVOS TO SR-ASSET-COUNT                                
090200*                                                                         
090300     PERFORM 2510-ARMAR-DESGLOSE-UN-ACTIVO                                
090400        THRU 2510-ARMAR-DESGLOSE-UN-ACTIVO-EXIT                           
090500        VARYING IN-ACTIVO FROM 1 BY 1                                     
090600        UNTIL IN-ACTIVO > WS-NUM-ACTIVOS                                  
090700*                                                                         
090800     PERFORM 2520-CALCULAR-ESTADISTICAS                                   
090900        THRU 2520-CALCULAR-ESTADISTICAS-EXIT                              
091000*                                                                         
091100     .                                                                    
091200 2500-CALCULAR-RESUMEN-EXIT.                                              
091300     EXIT.                                                                
091400******************************************************************        
091500*  2510-ARMAR-DESGLOSE-UN-ACTIVO - COPIA EL VALOR FINAL DE UNA  *         
091600*  CLASE DE ACTIVO AL DESGLOSE DEL RESUMEN                       *        
091700******************************************************************        
091800 2510-ARMAR-DESGLOSE-UN-ACTIVO.                                           
091900*                                                                         
092000     MOVE SR-ASSET-NAME (IN-ACTIVO) TO                                    
092100         SR-FAB-ASSET-NAME (IN-ACTIVO)                                    
092200     MOVE WS-ACTIVO-VALOR (IN-ACTIVO) TO                                  
092300         SR-FAB-ASSET-VALUE (IN-ACTIVO)                                   
092400*                                                                         
092500     .                                                                    
092600 2510-ARMAR-DESGLOSE-UN-ACTIVO-EXIT.                                      
092700     EXIT.                                                                
092800******************************************************************        
092900*  2520-CALCULAR-ESTADISTICAS - SHARPE-RATIO, MAX-DRAWDOWN Y LOS*         
093000*  ESCENARIOS MEJOR/PEOR/MEDIANA Y DESVIACION ESTANDAR, SEGUN    *        
093100*  LAS FORMULAS DOCUMENTADAS EN V3EC004 (FA-0219)                *        
093200******************************************************************        
093300 2520-CALCULAR-ESTADISTICAS.                                              
093400*                                                                         
093500     IF WS-PORTAFOLIO-VOLATILIDAD = ZERO                                  
093600        MOVE ZEROS TO SR-SHARPE-RATIO                                     
093700     ELSE                                                                 
093800        COMPUTE SR-SHARPE-RATIO ROUNDED =                                 
093900           (WS-RETORNO-PONDERADO - CT-PRIMA-RIESGO-BASE) /                
094000            WS-PORTAFOLIO-VOLATILIDAD                                     
094100     END-IF                                                               
094200*                                                                         
094300     COMPUTE SR-MAX-DRAWDOWN ROUNDED =                                    
094400         WS-PORTAFOLIO-VOLATILIDAD * 2                                    
094500*                                                                         
094600     COMPUTE SR-BEST-CASE-VALUE ROUNDED =                                 
094700         SR-FINAL-VALUE * 1.5                                             
094800*                                                                         
094900     COMPUTE SR-WORST-CASE-VALUE ROUNDED =                                
095000         SR-FINAL-VALUE * 0.7                                             
095100*                                                                         
095200     MOVE SR-FINAL-VALUE TO SR-MEDIAN-VALUE                               
095300*                                                                         
095400     COMPUTE SR-STANDARD-DEVIATION ROUNDED =                              
095500         WS-PORTAFOLIO-VOLATILIDAD                                        
095600*                                                                         
095700     .                                                                    
095800 2520-CALCULAR-ESTADISTICAS-EXIT.                                         
095900     EXIT.                                                                
096000******************************************************************        
096100*   2600-ESCRIBIR-RESUMEN - ESCRITURA DEL REGISTRO RESUMEN,     *         
096200*   SIEMPRE ANTES DE SUS REGISTROS DE DETALLE                    *        
096300******************************************************************        
096400 2600-ESCRIBIR-RESUMEN.                                                   
096500*                                                                         
096600     WRITE FD-SIMULATION-RESULT-REC FROM SIM-RESULT-SUMMARY-REC           
096700*                                                                         
096800     ADD 1 TO CN-REG-ESCRITOS                                             
096900*                                                                         
097000     .                                                                    
097100 2600-ESCRIBIR-RESUMEN-EXIT.                                              
097200     EXIT.                                                                
097300******************************************************************        
097400*  2700-ARMAR-DETALLE - ARMA SIM-RESULT-DETAIL-REC CON LOS      *         
097500*  VALORES DEL ANO QUE SE ACABA DE SIMULAR                       *        
097600******************************************************************        
097700 2700-ARMAR-DETALLE.                                                      
097800*                                                                         
097900     MOVE 'D' TO DP-REC-TYPE-CDE                                          
098000     MOVE WS-ANO TO DP-YEAR                                               
098100     MOVE WS-VALOR-PORTAFOLIO TO DP-PORTFOLIO-VALUE                       
098200     MOVE WS-CONTRIB-ACUM TO DP-CUMULATIVE-CONTRIBUTIONS                  
098300     MOVE WS-RETORNO-ANO TO DP-YEAR-RETURNS                               
098400     MOVE WS-VALOR-REAL TO DP-REAL-VALUE                                  
098500     MOVE WS-NUM-ACTIVOS TO DP-ASSET-COUNT                                
098600*                                                                         
098700     PERFORM 2701-ARMAR-UN-ACTIVO-DETALLE                                 
098800        THRU 2701-ARMAR-UN-ACTIVO-DETALLE-EXIT                            
098900        VARYING IN-ACTIVO FROM 1 BY 1                                     
099000        UNTIL IN-ACTIVO > WS-NUM-ACTIVOS                                  
099100*                                                                         
099200     .                                                                    
099300 2700-ARMAR-DETALLE-EXIT.                                                 
099400     EXIT.                                                                
099500******************************************************************        
099600*  2701-ARMAR-UN-ACTIVO-DETALLE - COPIA EL VALOR DEL ANO DE UNA *         
099700*  CLASE DE ACTIVO AL DETALLE                                    *        
099800******************************************************************        
099900 2701-ARMAR-UN-ACTIVO-DETALLE.                                            
100000*                                                                         
100100     MOVE SR-ASSET-NAME (IN-ACTIVO) TO                                    
100200         DP-AV-ASSET-NAME (IN-ACTIVO)                                     
100300     MOVE WS-ACTIVO-VALOR (IN-ACTIVO) TO                                  
100400         DP-AV-ASSET-VALUE (IN-ACTIVO)                                    
100500*                                                                         
100600     .                                                                    
100700 2701-ARMAR-UN-ACTIVO-DETALLE-EXIT.                                       
100800     EXIT.                                                                
100900******************************************************************        
101000*    2710-ESCRIBIR-DETALLE - ESCRITURA DE UN REGISTRO DE        *         
101100*    DETALLE ANUAL (YEARLY-PROJECTION)                           *        
101200******************************************************************        
101300 2710-ESCRIBIR-DETALLE.                                                   
101400*                                                                         
101500     WRITE FD-SIMULATION-RESULT-REC FROM SIM-RESULT-DETAIL-REC            
101600*                                                                         
101700     ADD 1 TO CN-REG-ESCRITOS                                             
101800*                                                                         
101900     .                                                                    
102000 2710-ESCRIBIR-DETALLE-EXIT.                                              
102100     EXIT.                                                                
102200******************************************************************        
102300*     2900-LEER-SIMULATION-REQUEST - LECTURA SECUENCIAL DE      *         
102400*     SIMULATION-REQUEST-IN, MARCA FIN DE ARCHIVO                *        
102500******************************************************************        
102600 2900-LEER-SIMULATION-REQUEST.                                            
102700*                                                                         
102800     READ SIMULATION-REQUEST-IN INTO SIMULATION-REQUEST-REC               
102900        AT END                                                            
103000           MOVE 'S' TO SW-FIN-ARCHIVO                                     
103100        NOT AT END                                                        
103200           ADD 1 TO CN-REG-LEIDOS                                         
103300     END-READ                                                             
103400*                                                                         
103500     .                                                                    
103600 2900-LEER-SIMULATION-REQUEST-EXIT.                                       
103700     EXIT.                                                                
103800******************************************************************        
103900*        3000-FIN - CIERRE DE ARCHIVOS Y RESUMEN DE EJECUCION    *        
104000******************************************************************        
104100 3000-FIN.                                                                
104200*                                                                         
104300     MOVE CN-REG-LEIDOS   TO CN-REG-LEIDOS-ED                             
104400     DISPLAY ME-RESUMEN-EJECUCION SPACE CN-REG-LEIDOS-ED                  
104500             SPACE 'ESCRITOS'                                             
104600     MOVE CN-REG-ESCRITOS TO CN-REG-ESCRIT-ED                             
104700     DISPLAY CN-REG-ESCRIT-ED SPACE 'RECHAZADOS'                          
104800             SPACE CN-SOLIC-RECHAZADAS                                    
104900*                                                                         
105000     CLOSE SIMULATION-REQUEST-IN                                          
105100           SIMULATION-RESULT-OUT                                          
105200*                                                                         
105300     .                                                                    
105400 3000-FIN-EXIT.                                                           
105500     EXIT.                                                                
