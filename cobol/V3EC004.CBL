000100******************************************************************        
000200*                                                                *        
000300*  COPYBOOK: V3EC004                                             *        
000400*                                                                *        
000500*  APLICACION: V3 - ASESORIA Y SIMULACION DE INVERSIONES         *        
000600*                                                                *        
000700*  DESCRIPCION: LAYOUT DE SALIDA DE V31C01Z. UN ARCHIVO, DOS     *        
000800*               FORMATOS DE REGISTRO DISTINGUIDOS POR SR-REC-    *        
000900*               TYPE-CDE: 'S' = RESUMEN SIMULATION-RESULT (UNO   *        
001000*               POR CORRIDA) Y 'D' = DETALLE YEARLY-PROJECTION   *        
001100*               (UNO POR ANO SIMULADO, A CONTINUACION DE SU      *        
001200*               RESUMEN).                                        *        
001300*                                                                *        
001400*  USADO POR  : V31C01Z.                                         *        
001500*                                                                *        
001600******************************************************************        
001700*        L O G    D E   M O D I F I C A C I O N E S              *        
001800******************************************************************        
001900*  FECHA      PROGRAMADOR   TICKET     DESCRIPCION               *        
002000*----------   -----------   --------   ------------------------ *         
002100*  14/03/1991  J.FACTORIA    FA-0003    VERSION ORIGINAL.        *        
002200*  19/05/1995  M.OQUENDO     FA-0078    SE AGREGO SR-REC-TYPE-CDE*        
002300*                                       PARA DISTINGUIR RESUMEN  *        
002400*                                       DE DETALLE EN EL MISMO   *        
002500*                                       ARCHIVO DE SALIDA.       *        
002600*  11/12/1998  R.TOVAR       FA-0151    REVISION Y2K: SIN CAMPOS *        
002700*                                       DE FECHA EN ESTE LAYOUT. *        
002800*  23/08/2004  C.PRIETO      FA-0219    SE DOCUMENTARON LAS      *        
002900*                                       FORMULAS DE SHARPE-RATIO *        
003000*                                       Y MAX-DRAWDOWN.          *        
003100******************************************************************        
003200*                                                                         
003300*  REGLA DE NEGOCIO: SR-FINAL-ASSET-BREAKDOWN Y DP-ASSET-VALUES           
003400*  SE RESERVAN CON 7 OCURRENCIAS FIJAS; *-ASSET-COUNT INDICA              
003500*  CUANTAS ESTAN EN USO (IGUAL A SR-ASSET-ALLOC-COUNT DE LA               
003600*  SOLICITUD QUE ORIGINO LA CORRIDA).                                     
003700*                                                                         
003800 01  SIM-RESULT-SUMMARY-REC.                                              
003900     05  SR-REC-TYPE-CDE              PIC X(01).                          
004000         88  SR-REC-TYPE-SUMMARY          VALUE 'S'.                      
004100         88  SR-REC-TYPE-DETAIL           VALUE 'D'.                      
004200     05  SR-FINAL-VALUE                PIC 9(11)V99.                      
004300     05  SR-TOTAL-CONTRIBUTIONS        PIC 9(11)V99.                      
004400     05  SR-TOTAL-RETURNS              PIC S9(11)V99.                     
004500     05  SR-REAL-RETURN-AFTER-INFL     PIC S9(11)V99.                     
004600     05  SR-AVERAGE-ANNUAL-RETURN      PIC 9(03)V99.                      
004700     05  SR-ASSET-COUNT                PIC 9(01).                         
004800     05  SR-FINAL-ASSET-BREAKDOWN OCCURS 7 TIMES.                         
004900         10  SR-FAB-ASSET-NAME         PIC X(13).                         
005000         10  SR-FAB-ASSET-VALUE        PIC 9(11)V99.                      
005100     05  SR-SHARPE-RATIO                PIC S9(03)V9999.                  
005200     05  SR-MAX-DRAWDOWN                PIC 9(05)V99.                     
005300     05  SR-BEST-CASE-VALUE             PIC 9(11)V99.                     
005400     05  SR-WORST-CASE-VALUE            PIC 9(11)V99.                     
005500     05  SR-MEDIAN-VALUE                PIC 9(11)V99.                     
005600     05  SR-STANDARD-DEVIATION          PIC 9(05)V99.                     
005700     05  FILLER                         PIC X(19).                        
005800*                                                                         
005900 01  SIM-RESULT-DETAIL-REC.                                               
006000     05  DP-REC-TYPE-CDE               PIC X(01).                         
006100         88  DP-REC-TYPE-SUMMARY           VALUE 'S'.                     
006200         88  DP-REC-TYPE-DETAIL            VALUE 'D'.                     
006300     05  DP-YEAR                        PIC 9(03).                        
006400     05  DP-PORTFOLIO-VALUE             PIC 9(11)V99.                     
006500     05  DP-CUMULATIVE-CONTRIBUTIONS    PIC 9(11)V99.                     
006600     05  DP-YEAR-RETURNS                PIC S9(11)V99.                    
006700     05  DP-REAL-VALUE                  PIC 9(11)V99.                     
006800     05  DP-ASSET-COUNT                 PIC 9(01).                        
006900     05  DP-ASSET-VALUES OCCURS 7 TIMES.                                  
007000         10  DP-AV-ASSET-NAME           PIC X(13).                        
007100         10  DP-AV-ASSET-VALUE          PIC 9(11)V99.                     
007200     05  FILLER                         PIC X(81).                        
