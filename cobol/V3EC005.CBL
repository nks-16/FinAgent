000100******************************************************************        
000200*                                                                *        
000300*  COPYBOOK: V3EC005                                             *        
000400*                                                                *        
000500*  APLICACION: V3 - ASESORIA Y SIMULACION DE INVERSIONES         *        
000600*                                                                *        
000700*  DESCRIPCION: LAYOUT DEL REGISTRO RECOMMENDATION-LINE, UNA     *        
000800*               LINEA POR CADA RENGLON DEL CATALOGO DE           *        
000900*               PORTAFOLIOS MODELO QUE EMITE V33C01Z PARA LA     *        
001000*               CATEGORIA DE RIESGO DEL INVERSIONISTA.           *        
001100*                                                                *        
001200*  USADO POR  : V33C01Z.                                         *        
001300*                                                                *        
001400******************************************************************        
001500*        L O G    D E   M O D I F I C A C I O N E S              *        
001600******************************************************************        
001700*  FECHA      PROGRAMADOR   TICKET     DESCRIPCION               *        
001800*----------   -----------   --------   ------------------------ *         
001900*  14/03/1991  J.FACTORIA    FA-0004    VERSION ORIGINAL.        *        
002000*  11/12/1998  R.TOVAR       FA-0151    REVISION Y2K: SIN CAMPOS *        
002100*                                       DE FECHA EN ESTE LAYOUT. *        
002200*  23/08/2004  C.PRIETO      FA-0220    SE AMPLIO REC-DESCRIPTION*        
002300*                                       A X(90) Y REASON A       *        
002400*                                       X(160) PARA EL CATALOGO  *        
002500*                                       COMPLETO.                *        
002600******************************************************************        
002700*                                                                         
002800 01  RECOMMENDATION-LINE-REC.                                             
002900     05  RL-REC-TYPE                  PIC X(15).                          
003000     05  RL-REC-NAME                  PIC X(45).                          
003100     05  RL-REC-DESCRIPTION           PIC X(90).                          
003200     05  RL-ALLOCATION-PCT            PIC 9(03)V9.                        
003300     05  RL-RISK-LEVEL                PIC X(12).                          
003400     05  RL-TIMEFRAME                 PIC X(25).                          
003500     05  RL-EXPECTED-RETURN           PIC X(25).                          
003600     05  RL-REASON                    PIC X(160).                         
003700     05  FILLER                       PIC X(24).                          
